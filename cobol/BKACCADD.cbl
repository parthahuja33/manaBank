000100 ***************************************************************          
000200*LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP                       
000300*ALL RIGHTS RESERVED                                                      
000400****************************************************************          
000500*PROGRAM:  BKACCADD                                                       
000600*                                                                         
000700*AUTHOR :  R. S. Kane                                                     
000800*                                                                         
000900*OPENS A NEW CUSTOMER ACCOUNT.  READS A SEQUENTIAL "NEW ACCOUNT"          
001000*REQUEST FILE, ADDS ONE CUSTOMER-MASTER ROW AND ONE                       
001100*ACCOUNT-MASTER ROW PER REQUEST, AND POSTS THE INITIAL-DEPOSIT            
001200*TRANSACTION WHEN THE OPENING DEPOSIT IS GREATER THAN ZERO.               
001300*                                                                         
001400*SURROGATE CUST-ID/ACCT-ID/TXN-ID KEYS COME FROM THE IDCTLF               
001500*CONTROL RECORD - SEE IDCTLCPY.                                           
001600****************************************************************          
001700* CHANGE LOG                                                              
001800****************************************************************          
001900*DATE    WHO  TICKET    DESCRIPTION                                       
002000*--------------------------------------------------------------           
002100*04-14-91 RSK  SG-0001  ORIGINAL PROGRAM.                                 
002200*04-14-91 RSK  SG-0001  ADD-CUSTOMER AND ADD-ACCOUNT PARAGRAPHS           
002300*              WRITTEN AND UNIT TESTED AGAINST TEST DECK T-001.           
002400*06-02-91 RSK  SG-0014  REJECT NEGATIVE INITIAL DEPOSIT PER               
002500*              BRANCH-OPS SPEC 2.3.                                       
002600*11-21-96 WDH  BR-0446  CUST-NATIONALITY/CUST-TYPE NOW COPIED             
002700*              FROM THE REQUEST RECORD INSTEAD OF DEFAULTED.              
002800*02-09-98 LMO  SG-1997  Y2K REMEDIATION - ACCT-CREATED-DATE AND           
002900*              CUST-DOB NOW CARRY FULL 4-DIGIT CCYY.  ALL DATE            
003000*              MOVES REVIEWED FOR CENTURY WINDOWING.                      
003100*08-15-98 LMO  SG-1997  RAN FULL Y2K TEST DECK T-097 - CLEAN.             
003200*02-22-99 RSK  SG-2001  CENTURY WINDOW CLOSED OUT - RUN-DATE STAMP        
003300*              NOW TAKEN DIRECTLY OFF WSDTCOPY'S WS-RUN-DATE-8 VIA        
003400*              THE 4-DIGIT ACCEPT, NOT THE OLD 2-DIGIT-YEAR               
003500*03-30-99 LMO  SG-2003  IDCTLF CONTROL RECORD REPLACES THE OLD            
003600*              GENERATED-KEY ROUTINE - ISAM CUTOVER PROJECT.              
003700*09-12-01 PAV  BR-0812  ACCT-NUMBER NOW BUILT AS 'ACC' PLUS THE           
003800*              ZERO-PADDED ACCT-ID (WAS TIMESTAMP-KEYED ON THE            
003900*              OLD TELLER PLATFORM - NOT MEANINGFUL HERE).                
004000*05-04-04 PAV  SG-2410  ZERO-DEPOSIT ACCOUNT OPENS NO LONGER              
004100*              WRITE A TRANSACTION-LOG ROW (WERE WRITING A ZERO           
004200*              DEPOSIT ROW IN ERROR).                                     
004300****************************************************************          
004400                                                                          
004500 IDENTIFICATION DIVISION.                                                 
004600 PROGRAM-ID.    BKACCADD.                                                 
004700 AUTHOR.        R. S. KANE.                                               
004800 INSTALLATION.  THE SYSTEMS GROUP.                                        
004900 DATE-WRITTEN.  APRIL 1991.                                               
005000 DATE-COMPILED.                                                           
005100 SECURITY.      NON-CONFIDENTIAL.                                         
005200                                                                          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER. IBM-370.                                                
005600 OBJECT-COMPUTER. IBM-370.                                                
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM.                                                  
005900                                                                          
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT NEW-ACCT-FILE ASSIGN TO NEWACCT                               
006300         ORGANIZATION IS SEQUENTIAL                                       
006400         FILE STATUS  IS WS-NEWACCT-STATUS.                               
006500                                                                          
006600     SELECT CUST-MSTR-FILE ASSIGN TO CUSTMSTR                             
006700         ORGANIZATION IS RELATIVE                                         
006800         ACCESS MODE  IS DYNAMIC                                          
006900         RELATIVE KEY IS WS-CUST-RELKEY                                   
007000         FILE STATUS  IS WS-CUSTMSTR-STATUS.                              
007100                                                                          
007200     SELECT ACCT-MSTR-FILE ASSIGN TO ACCTMSTR                             
007300         ORGANIZATION IS RELATIVE                                         
007400         ACCESS MODE  IS DYNAMIC                                          
007500         RELATIVE KEY IS WS-ACCT-RELKEY                                   
007600         FILE STATUS  IS WS-ACCTMSTR-STATUS.                              
007700                                                                          
007800     SELECT TRAN-LOG-FILE ASSIGN TO TRANLOG                               
007900         ORGANIZATION IS LINE SEQUENTIAL                                  
008000         FILE STATUS  IS WS-TRANLOG-STATUS.                               
008100                                                                          
008200     SELECT ID-CTL-FILE ASSIGN TO IDCTLF                                  
008300         ORGANIZATION IS RELATIVE                                         
008400         ACCESS MODE  IS RANDOM                                           
008500         RELATIVE KEY IS WS-CTL-RELKEY                                    
008600         FILE STATUS  IS WS-IDCTLF-STATUS.                                
008700                                                                          
008800     SELECT ACCT-ADD-RPT ASSIGN TO ACCTADD                                
008900         FILE STATUS  IS WS-RPT-STATUS.                                   
009000                                                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300                                                                          
009400*NEW-ACCOUNT REQUEST RECORD - ONE PER ACCOUNT TO BE OPENED.               
009500 FD  NEW-ACCT-FILE                                                        
009600     RECORDING MODE IS F.                                                 
009700 01  NEW-ACCT-REQUEST.                                                    
009800     05  NAR-CUST-FULL-NAME      PIC X(60).                               
009900     05  NAR-CUST-FATHER-NAME    PIC X(60).                               
010000     05  NAR-CUST-DOB            PIC 9(08).                               
010100     05  NAR-CUST-GENDER         PIC X(01).                               
010200     05  NAR-CUST-MARITAL-STATUS PIC X(10).                               
010300     05  NAR-CUST-ADDRESS        PIC X(80).                               
010400     05  NAR-CUST-CITY           PIC X(30).                               
010500     05  NAR-CUST-STATE          PIC X(30).                               
010600     05  NAR-CUST-MOBILE         PIC X(15).                               
010700     05  NAR-CUST-EMAIL          PIC X(50).                               
010800     05  NAR-CUST-NATIONALITY    PIC X(30).                               
010900     05  NAR-CUST-TYPE           PIC X(06).                               
011000     05  NAR-ACCT-TYPE           PIC X(07).                               
011100     05  NAR-ACCT-MODE           PIC X(05).                               
011200     05  NAR-INITIAL-DEPOSIT     PIC S9(13)V99.                           
011300     05  NAR-SMS-ALERT           PIC X(01).                               
011400     05  NAR-INTERNET-BANKING    PIC X(01).                               
011500     05  NAR-ATM-CARD            PIC X(01).                               
011600     05  FILLER                  PIC X(41).                               
011700                                                                          
011800 FD  CUST-MSTR-FILE.                                                      
011900 COPY CUSTCOPY.                                                           
012000                                                                          
012100 FD  ACCT-MSTR-FILE.                                                      
012200 COPY ACCTCOPY.                                                           
012300                                                                          
012400 FD  TRAN-LOG-FILE.                                                       
012500 COPY TRANCOPY.                                                           
012600                                                                          
012700 FD  ID-CTL-FILE.                                                         
012800 COPY IDCTLCPY.                                                           
012900                                                                          
013000 FD  ACCT-ADD-RPT                                                         
013100     RECORDING MODE IS F.                                                 
013200 01  ACCT-ADD-RPT-LINE           PIC X(132).                              
013300                                                                          
013400 WORKING-STORAGE SECTION.                                                 
013500                                                                          
013600 COPY WSDTCOPY.                                                           
013700                                                                          
013800*SCALAR WORK FIELDS CARRIED AS 77-LEVELS PER HOUSE HABIT - SEE            
013900*WRKSFINL FOR THE SAME STYLE (SUB1/SUB2/FILE-STATUS/TEST-STATUS).         
014000 77  WS-NEWACCT-STATUS           PIC X(02) VALUE SPACES.                  
014100 77  WS-CUSTMSTR-STATUS          PIC X(02) VALUE SPACES.                  
014200 77  WS-ACCTMSTR-STATUS          PIC X(02) VALUE SPACES.                  
014300 77  WS-TRANLOG-STATUS           PIC X(02) VALUE SPACES.                  
014400 77  WS-IDCTLF-STATUS            PIC X(02) VALUE SPACES.                  
014500 77  WS-RPT-STATUS               PIC X(02) VALUE SPACES.                  
014600                                                                          
014700 77  WS-NEWACCT-EOF              PIC X(01) VALUE 'N'.                     
014800     88  NEWACCT-EOF                 VALUE 'Y'.                           
014900 77  WS-REQUEST-VALID            PIC X(01) VALUE 'Y'.                     
015000     88  REQUEST-IS-VALID            VALUE 'Y'.                           
015100                                                                          
015200 77  WS-CUST-RELKEY              PIC 9(09) COMP.                          
015300 77  WS-ACCT-RELKEY              PIC 9(09) COMP.                          
015400 77  WS-CTL-RELKEY               PIC 9(01) COMP VALUE 1.                  
015500                                                                          
015600 77  WS-REQUESTS-READ            PIC S9(09) COMP-3 VALUE +0.              
015700 77  WS-ACCOUNTS-OPENED          PIC S9(09) COMP-3 VALUE +0.              
015800 77  WS-REQUESTS-REJECTED        PIC S9(09) COMP-3 VALUE +0.              
015900                                                                          
016000 01  ERR-MSG-BAD-REQUEST.                                                 
016100     05  FILLER                  PIC X(28)                                
016200              VALUE 'ERROR PROCESSING REQUEST - '.                        
016300     05  ERR-MSG-REASON          PIC X(52) VALUE SPACES.                  
016400     05  FILLER                  PIC X(52) VALUE SPACES.                  
016500                                                                          
016600 01  RPT-HEADER1.                                                         
016700     05  FILLER                  PIC X(40)                                
016800              VALUE 'NEW ACCOUNT OPEN REPORT            DATE:'.           
016900     05  RPT-MM                  PIC 99.                                  
017000     05  FILLER                  PIC X(01) VALUE '/'.                     
017100     05  RPT-DD                  PIC 99.                                  
017200     05  FILLER                  PIC X(01) VALUE '/'.                     
017300     05  RPT-CCYY                PIC 9999.                                
017400     05  FILLER                  PIC X(75) VALUE SPACES.                  
017500                                                                          
017600 01  RPT-DETAIL-LINE.                                                     
017700     05  RPT-CUST-ID             PIC ZZZZZZZZ9.                           
017800     05  FILLER                  PIC X(02) VALUE SPACES.                  
017900     05  RPT-ACCT-ID             PIC ZZZZZZZZ9.                           
018000     05  FILLER                  PIC X(02) VALUE SPACES.                  
018100     05  RPT-ACCT-NUMBER         PIC X(20).                               
018200     05  FILLER                  PIC X(02) VALUE SPACES.                  
018300     05  RPT-CUST-NAME           PIC X(30).                               
018400     05  FILLER                  PIC X(02) VALUE SPACES.                  
018500     05  RPT-OPEN-DEPOSIT        PIC ZZZ,ZZZ,ZZ9.99.                      
018600     05  FILLER                  PIC X(43) VALUE SPACES.                  
018700                                                                          
018800 01  RPT-TOTALS-LINE.                                                     
018900     05  FILLER                  PIC X(24)                                
019000              VALUE 'REQUESTS READ .......... '.                          
019100     05  RPT-TOT-READ            PIC ZZZ,ZZ9.                             
019200     05  FILLER                  PIC X(90) VALUE SPACES.                  
019300 01  RPT-TOTALS-LINE2.                                                    
019400     05  FILLER                  PIC X(24)                                
019500              VALUE 'ACCOUNTS OPENED ........ '.                          
019600     05  RPT-TOT-OPENED          PIC ZZZ,ZZ9.                             
019700     05  FILLER                  PIC X(90) VALUE SPACES.                  
019800 01  RPT-TOTALS-LINE3.                                                    
019900     05  FILLER                  PIC X(24)                                
020000              VALUE 'REQUESTS REJECTED ...... '.                          
020100     05  RPT-TOT-REJECTED        PIC ZZZ,ZZ9.                             
020200     05  FILLER                  PIC X(90) VALUE SPACES.                  
020300                                                                          
020400 ***************************************************************          
020500 PROCEDURE DIVISION.                                                      
020600 ***************************************************************          
020700                                                                          
020800 0000-MAIN.                                                               
020900     PERFORM 0700-OPEN-FILES     THRU 0700-EXIT.                          
021000     PERFORM 0800-INIT-REPORT    THRU 0800-EXIT.                          
021100     PERFORM 0710-READ-NEWACCT   THRU 0710-EXIT.                          
021200     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT                          
021300             UNTIL NEWACCT-EOF.                                           
021400     PERFORM 0850-REPORT-TOTALS  THRU 0850-EXIT.                          
021500     PERFORM 0790-CLOSE-FILES    THRU 0790-EXIT.                          
021600     GOBACK.                                                              
021700                                                                          
021800 0000-EXIT.                                                               
021900      EXIT.                                                               
022000                                                                          
022100 0700-OPEN-FILES.                                                         
022200     OPEN INPUT  NEW-ACCT-FILE                                            
022300          I-O    CUST-MSTR-FILE                                           
022400          I-O    ACCT-MSTR-FILE                                           
022500          I-O    ID-CTL-FILE                                              
022600     EXTEND       TRAN-LOG-FILE                                           
022700     OUTPUT       ACCT-ADD-RPT.                                           
022800     READ ID-CTL-FILE                                                     
022900          INVALID KEY                                                     
023000          DISPLAY 'BKACCADD - IDCTLF INVALID KEY ON OPEN'                 
023100          MOVE 16 TO RETURN-CODE                                          
023200     END-READ.                                                            
023300                                                                          
023400 0700-EXIT.                                                               
023500      EXIT.                                                               
023600                                                                          
023700 0710-READ-NEWACCT.                                                       
023800     READ NEW-ACCT-FILE                                                   
023900          AT END MOVE 'Y' TO WS-NEWACCT-EOF                               
024000     END-READ.                                                            
024100                                                                          
024200 0710-EXIT.                                                               
024300      EXIT.                                                               
024400                                                                          
024500 0790-CLOSE-FILES.                                                        
024600     REWRITE ID-CONTROL-RECORD                                            
024700             INVALID KEY                                                  
024800             DISPLAY 'BKACCADD - IDCTLF REWRITE FAILED'                   
024900     END-REWRITE.                                                         
025000     CLOSE NEW-ACCT-FILE                                                  
025100           CUST-MSTR-FILE                                                 
025200           ACCT-MSTR-FILE                                                 
025300           TRAN-LOG-FILE                                                  
025400           ID-CTL-FILE                                                    
025500           ACCT-ADD-RPT.                                                  
025600                                                                          
025700 0790-EXIT.                                                               
025800      EXIT.                                                               
025900                                                                          
026000 0800-INIT-REPORT.                                                        
026100*CENTURY WINDOW CLOSED OUT PER SG-2001 - CCYY COMES STRAIGHT OFF          
026200*THE 4-DIGIT ACCEPT NOW, NO 2-DIGIT-YEAR WORK FIELD TO MAINTAIN.          
026300     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                             
026400     ACCEPT WS-RUN-TIME-6 FROM TIME.                                      
026500     MOVE WS-RUN-DATE-8-MM   TO RPT-MM.                                   
026600     MOVE WS-RUN-DATE-8-DD   TO RPT-DD.                                   
026700     MOVE WS-RUN-DATE-8-CCYY TO RPT-CCYY.                                 
026800     WRITE ACCT-ADD-RPT-LINE FROM RPT-HEADER1 AFTER TOP-OF-FORM.          
026900                                                                          
027000 0800-EXIT.                                                               
027100      EXIT.                                                               
027200                                                                          
027300 1000-PROCESS-REQUEST.                                                    
027400     ADD 1 TO WS-REQUESTS-READ.                                           
027500     MOVE 'Y' TO WS-REQUEST-VALID.                                        
027600     PERFORM 1100-EDIT-REQUEST  THRU 1100-EXIT.                           
027700     IF REQUEST-IS-VALID                                                  
027800         PERFORM 2000-ADD-CUSTOMER  THRU 2000-EXIT                        
027900         PERFORM 3000-ADD-ACCOUNT   THRU 3000-EXIT                        
028000         IF NAR-INITIAL-DEPOSIT > 0                                       
028100             PERFORM 4000-POST-INITIAL-DEPOSIT THRU 4000-EXIT             
028200         END-IF                                                           
028300         PERFORM 5000-PRINT-DETAIL  THRU 5000-EXIT                        
028400         ADD 1 TO WS-ACCOUNTS-OPENED                                      
028500     ELSE                                                                 
028600         ADD 1 TO WS-REQUESTS-REJECTED                                    
028700         WRITE ACCT-ADD-RPT-LINE FROM ERR-MSG-BAD-REQUEST                 
028800     END-IF.                                                              
028900     PERFORM 0710-READ-NEWACCT THRU 0710-EXIT.                            
029000                                                                          
029100 1000-EXIT.                                                               
029200      EXIT.                                                               
029300                                                                          
029400 1100-EDIT-REQUEST.                                                       
029500     IF NAR-CUST-FULL-NAME = SPACES                                       
029600         MOVE 'CUSTOMER NAME MISSING' TO ERR-MSG-REASON                   
029700         MOVE 'N' TO WS-REQUEST-VALID                                     
029800     ELSE                                                                 
029900         IF NAR-INITIAL-DEPOSIT < 0                                       
030000             MOVE 'INITIAL DEPOSIT MAY NOT BE NEGATIVE'                   
030100                  TO ERR-MSG-REASON                                       
030200             MOVE 'N' TO WS-REQUEST-VALID                                 
030300         END-IF                                                           
030400     END-IF.                                                              
030500                                                                          
030600 1100-EXIT.                                                               
030700      EXIT.                                                               
030800                                                                          
030900 2000-ADD-CUSTOMER.                                                       
031000     INITIALIZE CUST-RECORD.                                              
031100     ADD 1 TO CTL-NEXT-CUST-ID.                                           
031200     MOVE CTL-NEXT-CUST-ID       TO CUST-ID  WS-CUST-RELKEY.              
031300     MOVE NAR-CUST-FULL-NAME     TO CUST-FULL-NAME.                       
031400     MOVE NAR-CUST-FATHER-NAME   TO CUST-FATHER-NAME.                     
031500     MOVE NAR-CUST-DOB           TO CUST-DOB.                             
031600     MOVE NAR-CUST-GENDER        TO CUST-GENDER.                          
031700     MOVE NAR-CUST-MARITAL-STATUS TO CUST-MARITAL-STATUS.                 
031800     MOVE NAR-CUST-ADDRESS       TO CUST-ADDRESS.                         
031900     MOVE NAR-CUST-CITY          TO CUST-CITY.                            
032000     MOVE NAR-CUST-STATE         TO CUST-STATE.                           
032100     MOVE NAR-CUST-MOBILE        TO CUST-MOBILE.                          
032200     MOVE NAR-CUST-EMAIL         TO CUST-EMAIL.                           
032300     MOVE NAR-CUST-NATIONALITY   TO CUST-NATIONALITY.                     
032400     MOVE NAR-CUST-TYPE          TO CUST-TYPE.                            
032500     WRITE CUST-RECORD                                                    
032600           INVALID KEY                                                    
032700           DISPLAY 'BKACCADD - CUSTMSTR WRITE FAILED '                    
032800                   WS-CUSTMSTR-STATUS                                     
032900     END-WRITE.                                                           
033000                                                                          
033100 2000-EXIT.                                                               
033200      EXIT.                                                               
033300                                                                          
033400 3000-ADD-ACCOUNT.                                                        
033500     INITIALIZE ACCT-RECORD.                                              
033600     ADD 1 TO CTL-NEXT-ACCT-ID.                                           
033700     MOVE CTL-NEXT-ACCT-ID       TO ACCT-ID  WS-ACCT-RELKEY.              
033800     MOVE CUST-ID                TO ACCT-CUSTOMER-ID.                     
033900     MOVE 'ACC'                  TO ACCT-NUMBER-PREFIX.                   
034000     MOVE CTL-NEXT-ACCT-ID       TO ACCT-NUMBER-SEQ.                      
034100     MOVE NAR-ACCT-TYPE          TO ACCT-TYPE.                            
034200     MOVE NAR-ACCT-MODE          TO ACCT-MODE.                            
034300     MOVE NAR-INITIAL-DEPOSIT    TO ACCT-BALANCE.                         
034400     MOVE WS-RUN-DATE-8          TO ACCT-CREATED-DATE.                    
034500     MOVE WS-RUN-TIME-6          TO ACCT-CREATED-TIME.                    
034600     MOVE NAR-SMS-ALERT          TO ACCT-SMS-ALERT.                       
034700     MOVE NAR-INTERNET-BANKING   TO ACCT-INTERNET-BANKING.                
034800     MOVE NAR-ATM-CARD           TO ACCT-ATM-CARD.                        
034900     WRITE ACCT-RECORD                                                    
035000           INVALID KEY                                                    
035100           DISPLAY 'BKACCADD - ACCTMSTR WRITE FAILED '                    
035200                   WS-ACCTMSTR-STATUS                                     
035300     END-WRITE.                                                           
035400                                                                          
035500 3000-EXIT.                                                               
035600      EXIT.                                                               
035700                                                                          
035800 4000-POST-INITIAL-DEPOSIT.                                               
035900     INITIALIZE TRAN-RECORD.                                              
036000     ADD 1 TO CTL-NEXT-TXN-ID.                                            
036100     MOVE CTL-NEXT-TXN-ID        TO TXN-ID.                               
036200     MOVE ACCT-ID                TO TXN-ACCOUNT-ID.                       
036300     MOVE 'DEPOSIT   '           TO TXN-TYPE.                             
036400     MOVE NAR-INITIAL-DEPOSIT    TO TXN-AMOUNT.                           
036500     MOVE ACCT-BALANCE           TO TXN-BALANCE-AFTER.                    
036600     MOVE 'Initial deposit'      TO TXN-DESCRIPTION.                      
036700     MOVE WS-RUN-DATE-8          TO TXN-DATE.                             
036800     MOVE WS-RUN-TIME-6          TO TXN-TIME.                             
036900     MOVE ZERO                   TO TXN-RELATED-ACCOUNT-ID.               
037000     WRITE TRAN-RECORD.                                                   
037100                                                                          
037200 4000-EXIT.                                                               
037300      EXIT.                                                               
037400                                                                          
037500 5000-PRINT-DETAIL.                                                       
037600     MOVE CUST-ID                TO RPT-CUST-ID.                          
037700     MOVE ACCT-ID                TO RPT-ACCT-ID.                          
037800     MOVE ACCT-NUMBER            TO RPT-ACCT-NUMBER.                      
037900     MOVE CUST-FULL-NAME(1:30)   TO RPT-CUST-NAME.                        
038000     MOVE NAR-INITIAL-DEPOSIT    TO RPT-OPEN-DEPOSIT.                     
038100     WRITE ACCT-ADD-RPT-LINE FROM RPT-DETAIL-LINE.                        
038200                                                                          
038300 5000-EXIT.                                                               
038400      EXIT.                                                               
038500                                                                          
038600 0850-REPORT-TOTALS.                                                      
038700     MOVE WS-REQUESTS-READ       TO RPT-TOT-READ.                         
038800     WRITE ACCT-ADD-RPT-LINE FROM RPT-TOTALS-LINE  AFTER 2.               
038900     MOVE WS-ACCOUNTS-OPENED     TO RPT-TOT-OPENED.                       
039000     WRITE ACCT-ADD-RPT-LINE FROM RPT-TOTALS-LINE2 AFTER 1.               
039100     MOVE WS-REQUESTS-REJECTED   TO RPT-TOT-REJECTED.                     
039200     WRITE ACCT-ADD-RPT-LINE FROM RPT-TOTALS-LINE3 AFTER 1.               
039300                                                                          
039400 0850-EXIT.                                                               
039500      EXIT.                                                               
