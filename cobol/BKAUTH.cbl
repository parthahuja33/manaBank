000100 ***************************************************************          
000200*LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP                       
000300*ALL RIGHTS RESERVED                                                      
000400 ****************************************************************         
000500*PROGRAM:  BKAUTH                                                         
000600*                                                                         
000700*AUTHOR :  T. J. Whitfield                                                
000800*                                                                         
000900*USER-MASTER HAS NO NATIVE KEY - THIS PROGRAM SEQUENTIALLY                
001000*SEARCHES THE WHOLE FILE FOR A ROW WHOSE USER-NAME AND                    
001100*USER-PASSWORD BOTH MATCH THE LOGON-REQUEST RECORD EXACTLY                
001200*(CASE SENSITIVE, PLAIN COMPARE - NO ENCRYPTION ON THIS                   
001300*PLATFORM).  ONE LINE IS WRITTEN TO THE LOGON-ACTIVITY REPORT             
001400*FOR EVERY REQUEST, SUCCEEDED OR FAILED.  NO RETRY COUNTING OR            
001500*LOCKOUT LOGIC IS CARRIED - THERE NEVER WAS ANY ON THE OLD                
001600*TELLER PLATFORM THIS REPLACES.                                           
001700 ****************************************************************         
001800* CHANGE LOG                                                              
001900 ****************************************************************         
002000*DATE    WHO  TICKET    DESCRIPTION                                       
002100*--------------------------------------------------------------           
002200*07-09-91 TJW  SG-0011  ORIGINAL PROGRAM.                                 
002300*02-09-98 LMO  SG-1997  Y2K REMEDIATION - REPORT DATE STAMP NOW           
002400*              CARRIES FULL 4-DIGIT CCYY.                                 
002500*08-15-98 LMO  SG-1997  RAN FULL Y2K TEST DECK T-102 - CLEAN.             
002600*02-22-99 RSK  SG-2001  CENTURY WINDOW CLOSED OUT - RUN-DATE STAMP        
002700*              NOW TAKEN DIRECTLY OFF WSDTCOPY'S WS-RUN-DATE-8 VIA        
002800*              THE 4-DIGIT ACCEPT, NOT THE OLD 2-DIGIT-YEAR               
002900*07-19-00 PAV  BR-0700  BLANK LGR-USER-NAME OR LGR-PASSWORD IS NOW        
003000*              REJECTED AS NOT-AUTHENTICATED BEFORE THE FILE IS           
003100*              EVEN OPENED - WERE SCANNING THE WHOLE FILE FOR AN          
003200*              EMPTY-STRING MATCH THAT COULD NEVER SUCCEED.               
003300*03-11-03 LMO  SG-2205  RAN LOGON AUDIT TEST DECK T-205 FOR THE           
003400*              BRANCH-OPS COMPLIANCE REVIEW - CLEAN.                      
003500 ****************************************************************         
003600                                                                          
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID.    BKAUTH.                                                   
003900 AUTHOR.        T. J. WHITFIELD.                                          
004000 INSTALLATION.  THE SYSTEMS GROUP.                                        
004100 DATE-WRITTEN.  JULY 1991.                                                
004200 DATE-COMPILED.                                                           
004300 SECURITY.      NON-CONFIDENTIAL.                                         
004400                                                                          
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER. IBM-370.                                                
004800 OBJECT-COMPUTER. IBM-370.                                                
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100                                                                          
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT LOGON-REQ-FILE ASSIGN TO LOGONREQ                             
005500         ORGANIZATION IS SEQUENTIAL                                       
005600         FILE STATUS  IS WS-LOGONREQ-STATUS.                              
005700                                                                          
005800     SELECT USER-MSTR-FILE ASSIGN TO USRMSTR                              
005900         ORGANIZATION IS SEQUENTIAL                                       
006000         FILE STATUS  IS WS-USRMSTR-STATUS.                               
006100                                                                          
006200     SELECT LOGON-RPT ASSIGN TO LOGONRPT                                  
006300         FILE STATUS  IS WS-RPT-STATUS.                                   
006400                                                                          
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700                                                                          
006800*LOGON REQUEST RECORD - ONE USERNAME/PASSWORD PAIR PER LINE.              
006900 FD  LOGON-REQ-FILE                                                       
007000     RECORDING MODE IS F.                                                 
007100 01  LOGON-REQUEST.                                                       
007200     05  LGR-USER-NAME           PIC X(30).                               
007300     05  LGR-PASSWORD            PIC X(30).                               
007400     05  FILLER                  PIC X(20).                               
007500                                                                          
007600 FD  USER-MSTR-FILE.                                                      
007700 COPY USRCOPY.                                                            
007800                                                                          
007900 FD  LOGON-RPT                                                            
008000     RECORDING MODE IS F.                                                 
008100 01  LOGON-RPT-LINE              PIC X(132).                              
008200                                                                          
008300 WORKING-STORAGE SECTION.                                                 
008400                                                                          
008500 COPY WSDTCOPY.                                                           
008600                                                                          
008700 01  WS-FILE-STATUS-FIELDS.                                               
008800     05  WS-LOGONREQ-STATUS      PIC X(02) VALUE SPACES.                  
008900     05  WS-USRMSTR-STATUS       PIC X(02) VALUE SPACES.                  
009000     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.                  
009100                                                                          
009200 01  WS-SWITCHES.                                                         
009300     05  WS-LOGONREQ-EOF         PIC X(01) VALUE 'N'.                     
009400         88  LOGONREQ-EOF            VALUE 'Y'.                           
009500     05  WS-USRMSTR-EOF          PIC X(01) VALUE 'N'.                     
009600         88  USRMSTR-EOF             VALUE 'Y'.                           
009700     05  WS-USER-MATCHED-SW      PIC X(01) VALUE 'N'.                     
009800         88  USER-WAS-MATCHED        VALUE 'Y'.                           
009900                                                                          
010000 01  WS-COUNTERS.                                                         
010100     05  WS-LOGONS-REQUESTED     PIC S9(09) COMP-3 VALUE +0.              
010200     05  WS-LOGONS-SUCCEEDED     PIC S9(09) COMP-3 VALUE +0.              
010300     05  WS-LOGONS-FAILED        PIC S9(09) COMP-3 VALUE +0.              
010400                                                                          
010500 01  RPT-HEADER1.                                                         
010600     05  FILLER                  PIC X(40)                                
010700              VALUE 'LOGON ACTIVITY REPORT              DATE:'.           
010800     05  RPT-MM                  PIC 99.                                  
010900     05  FILLER                  PIC X(01) VALUE '/'.                     
011000     05  RPT-DD                  PIC 99.                                  
011100     05  FILLER                  PIC X(01) VALUE '/'.                     
011200     05  RPT-CCYY                PIC 9999.                                
011300     05  FILLER                  PIC X(75) VALUE SPACES.                  
011400                                                                          
011500 01  RPT-DETAIL-LINE.                                                     
011600     05  RPT-USER-NAME           PIC X(30).                               
011700     05  FILLER                  PIC X(02) VALUE SPACES.                  
011800     05  RPT-USER-ROLE           PIC X(10).                               
011900     05  FILLER                  PIC X(02) VALUE SPACES.                  
012000     05  RPT-RESULT              PIC X(20).                               
012100     05  FILLER                  PIC X(68) VALUE SPACES.                  
012200                                                                          
012300 01  RPT-TOTALS-LINE1.                                                    
012400     05  FILLER                  PIC X(24)                                
012500              VALUE 'LOGONS REQUESTED ....... '.                          
012600     05  RPT-TOT-REQUESTED       PIC ZZZ,ZZ9.                             
012700     05  FILLER                  PIC X(90) VALUE SPACES.                  
012800 01  RPT-TOTALS-LINE2.                                                    
012900     05  FILLER                  PIC X(24)                                
013000              VALUE 'LOGONS SUCCEEDED ....... '.                          
013100     05  RPT-TOT-SUCCEEDED       PIC ZZZ,ZZ9.                             
013200     05  FILLER                  PIC X(90) VALUE SPACES.                  
013300 01  RPT-TOTALS-LINE3.                                                    
013400     05  FILLER                  PIC X(24)                                
013500              VALUE 'LOGONS FAILED .......... '.                          
013600     05  RPT-TOT-FAILED          PIC ZZZ,ZZ9.                             
013700     05  FILLER                  PIC X(90) VALUE SPACES.                  
013800                                                                          
013900 ***************************************************************          
014000 PROCEDURE DIVISION.                                                      
014100 ***************************************************************          
014200                                                                          
014300 0000-MAIN.                                                               
014400     PERFORM 0700-OPEN-FILES      THRU 0700-EXIT.                         
014500     PERFORM 0800-INIT-REPORT     THRU 0800-EXIT.                         
014600     PERFORM 0710-READ-LOGONREQ   THRU 0710-EXIT.                         
014700     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT                          
014800             UNTIL LOGONREQ-EOF.                                          
014900     PERFORM 0850-REPORT-TOTALS   THRU 0850-EXIT.                         
015000     PERFORM 0790-CLOSE-FILES     THRU 0790-EXIT.                         
015100     GOBACK.                                                              
015200                                                                          
015300 0000-EXIT.                                                               
015400      EXIT.                                                               
015500                                                                          
015600 0700-OPEN-FILES.                                                         
015700     OPEN INPUT LOGON-REQ-FILE                                            
015800          OUTPUT LOGON-RPT.                                               
015900                                                                          
016000 0700-EXIT.                                                               
016100      EXIT.                                                               
016200                                                                          
016300 0710-READ-LOGONREQ.                                                      
016400     READ LOGON-REQ-FILE                                                  
016500          AT END MOVE 'Y' TO WS-LOGONREQ-EOF                              
016600     END-READ.                                                            
016700                                                                          
016800 0710-EXIT.                                                               
016900      EXIT.                                                               
017000                                                                          
017100 0790-CLOSE-FILES.                                                        
017200     CLOSE LOGON-REQ-FILE                                                 
017300           LOGON-RPT.                                                     
017400                                                                          
017500 0790-EXIT.                                                               
017600      EXIT.                                                               
017700                                                                          
017800 0800-INIT-REPORT.                                                        
017900*CENTURY WINDOW CLOSED OUT PER SG-2001 - CCYY COMES STRAIGHT OFF          
018000*THE 4-DIGIT ACCEPT NOW, NO 2-DIGIT-YEAR WORK FIELD TO MAINTAIN.          
018100     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                             
018200     MOVE WS-RUN-DATE-8-MM   TO RPT-MM.                                   
018300     MOVE WS-RUN-DATE-8-DD   TO RPT-DD.                                   
018400     MOVE WS-RUN-DATE-8-CCYY TO RPT-CCYY.                                 
018500     WRITE LOGON-RPT-LINE FROM RPT-HEADER1 AFTER TOP-OF-FORM.             
018600                                                                          
018700 0800-EXIT.                                                               
018800      EXIT.                                                               
018900                                                                          
019000*USER-MASTER IS OPENED AND SWEPT FROM THE TOP FOR EVERY LOGON             
019100*REQUEST - THE FILE IS SMALL AND THERE IS NO KEY TO RANDOM-READ           
019200*IT BY, SO A FRESH SEQUENTIAL SEARCH IS THE HOUSE STANDARD HERE.          
019300 1000-PROCESS-REQUEST.                                                    
019400     ADD 1 TO WS-LOGONS-REQUESTED.                                        
019500     MOVE 'N' TO WS-USER-MATCHED-SW.                                      
019600*BR-0700 - BLANK CREDENTIALS CAN NEVER MATCH A REAL USER ROW, SO          
019700*DON'T EVEN OPEN THE FILE FOR ONE - SAVES A FULL TABLE SCAN.              
019800     IF LGR-USER-NAME = SPACES OR LGR-PASSWORD = SPACES                   
019900         CONTINUE                                                         
020000     ELSE                                                                 
020100         OPEN INPUT USER-MSTR-FILE                                        
020200         MOVE 'N' TO WS-USRMSTR-EOF                                       
020300         PERFORM 1100-READ-USRMSTR  THRU 1100-EXIT                        
020400         PERFORM 1200-COMPARE-USER  THRU 1200-EXIT                        
020500                 UNTIL USRMSTR-EOF OR USER-WAS-MATCHED                    
020600         CLOSE USER-MSTR-FILE                                             
020700     END-IF.                                                              
020800     IF USER-WAS-MATCHED                                                  
020900         ADD 1 TO WS-LOGONS-SUCCEEDED                                     
021000         MOVE LGR-USER-NAME  TO RPT-USER-NAME                             
021100         MOVE USER-ROLE      TO RPT-USER-ROLE                             
021200         MOVE 'AUTHENTICATED'  TO RPT-RESULT                              
021300     ELSE                                                                 
021400         ADD 1 TO WS-LOGONS-FAILED                                        
021500         MOVE LGR-USER-NAME  TO RPT-USER-NAME                             
021600         MOVE SPACES         TO RPT-USER-ROLE                             
021700         MOVE 'NOT AUTHENTICATED' TO RPT-RESULT                           
021800     END-IF.                                                              
021900     WRITE LOGON-RPT-LINE FROM RPT-DETAIL-LINE.                           
022000     PERFORM 0710-READ-LOGONREQ THRU 0710-EXIT.                           
022100                                                                          
022200 1000-EXIT.                                                               
022300      EXIT.                                                               
022400                                                                          
022500 1100-READ-USRMSTR.                                                       
022600     READ USER-MSTR-FILE                                                  
022700          AT END MOVE 'Y' TO WS-USRMSTR-EOF                               
022800     END-READ.                                                            
022900                                                                          
023000 1100-EXIT.                                                               
023100      EXIT.                                                               
023200                                                                          
023300 1200-COMPARE-USER.                                                       
023400     IF USER-NAME = LGR-USER-NAME                                         
023500        AND USER-PASSWORD = LGR-PASSWORD                                  
023600         MOVE 'Y' TO WS-USER-MATCHED-SW                                   
023700     ELSE                                                                 
023800         PERFORM 1100-READ-USRMSTR THRU 1100-EXIT                         
023900     END-IF.                                                              
024000                                                                          
024100 1200-EXIT.                                                               
024200      EXIT.                                                               
024300                                                                          
024400 0850-REPORT-TOTALS.                                                      
024500     MOVE WS-LOGONS-REQUESTED TO RPT-TOT-REQUESTED.                       
024600     WRITE LOGON-RPT-LINE FROM RPT-TOTALS-LINE1 AFTER 2.                  
024700     MOVE WS-LOGONS-SUCCEEDED TO RPT-TOT-SUCCEEDED.                       
024800     WRITE LOGON-RPT-LINE FROM RPT-TOTALS-LINE2 AFTER 1.                  
024900     MOVE WS-LOGONS-FAILED    TO RPT-TOT-FAILED.                          
025000     WRITE LOGON-RPT-LINE FROM RPT-TOTALS-LINE3 AFTER 1.                  
025100                                                                          
025200 0850-EXIT.                                                               
025300      EXIT.                                                               
