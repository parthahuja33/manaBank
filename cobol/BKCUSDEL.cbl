000100 ***************************************************************          
000200*LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP                       
000300*ALL RIGHTS RESERVED                                                      
000400 ****************************************************************         
000500*PROGRAM:  BKCUSDEL                                                       
000600*                                                                         
000700*AUTHOR :  E. R. Castellano                                               
000800*                                                                         
000900*MAINTENANCE/CLEANUP RUN - NOT A POSTING RUN, NO CONTROL TOTALS           
001000*ARE REQUIRED BY BRANCH-OPS FOR THIS ONE.  READS A SEQUENTIAL             
001100*CUSTOMER-DELETE REQUEST FILE, ONE CUST-ID PER RECORD.  FOR               
001200*EACH REQUEST, EVERY ACCOUNT-MASTER ROW OWNED BY THAT CUSTOMER            
001300*IS DELETED FIRST, THEN THE CUSTOMER-MASTER ROW ITSELF.  THE              
001400*ACCOUNT MASTER HAS NO KEY ON ACCT-CUSTOMER-ID SO IT IS SWEPT             
001500*SEQUENTIALLY (DYNAMIC ACCESS) LOOKING FOR MATCHES.                       
001600 ****************************************************************         
001700* CHANGE LOG                                                              
001800 ****************************************************************         
001900*DATE    WHO  TICKET    DESCRIPTION                                       
002000*--------------------------------------------------------------           
002100*06-18-91 ERC  SG-0009  ORIGINAL PROGRAM.                                 
002200*02-09-98 LMO  SG-1997  Y2K REMEDIATION - RUN-DATE STAMP ON THE           
002300*              ACTIVITY REPORT NOW CARRIES FULL 4-DIGIT CCYY.             
002400*08-15-98 LMO  SG-1997  RAN FULL Y2K TEST DECK T-101 - CLEAN.             
002500*02-22-99 RSK  SG-2001  CENTURY WINDOW CLOSED OUT - RUN-DATE STAMP        
002600*              NOW TAKEN DIRECTLY OFF WSDTCOPY'S WS-RUN-DATE-8 VIA        
002700*              THE 4-DIGIT ACCEPT, NOT THE OLD 2-DIGIT-YEAR               
002800*04-02-02 PAV  BR-0855  CUSTOMER-MASTER ROW NO LONGER DELETED             
002900*              WHEN NO ACCOUNTS ARE ON FILE FOR THE CUST-ID -             
003000*              RECORD IS STILL DELETED, JUST DOCUMENTING THAT             
003100*              A ZERO-ACCOUNT CUSTOMER IS A VALID DELETE CASE.            
003200*11-14-03 LMO  BR-1102  DROPPED THE END-OF-RUN CONTROL-TOTAL              
003300*              REPORT LINES PER BRANCH-OPS - THIS IS A CLEANUP            
003400*              PASS, NOT A POSTING RUN, AND THE TOTALS WERE               
003500*              GETTING READ AS BALANCING FIGURES THEY AREN'T.             
003600 ****************************************************************         
003700                                                                          
003800 IDENTIFICATION DIVISION.                                                 
003900 PROGRAM-ID.    BKCUSDEL.                                                 
004000 AUTHOR.        E. R. CASTELLANO.                                         
004100 INSTALLATION.  THE SYSTEMS GROUP.                                        
004200 DATE-WRITTEN.  JUNE 1991.                                                
004300 DATE-COMPILED.                                                           
004400 SECURITY.      NON-CONFIDENTIAL.                                         
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-370.                                                
004900 OBJECT-COMPUTER. IBM-370.                                                
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200                                                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT CUS-DEL-REQ-FILE ASSIGN TO CUSDELRQ                           
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         FILE STATUS  IS WS-CUSDELRQ-STATUS.                              
005800                                                                          
005900     SELECT CUST-MSTR-FILE ASSIGN TO CUSTMSTR                             
006000         ORGANIZATION IS RELATIVE                                         
006100         ACCESS MODE  IS RANDOM                                           
006200         RELATIVE KEY IS WS-CUST-RELKEY                                   
006300         FILE STATUS  IS WS-CUSTMSTR-STATUS.                              
006400                                                                          
006500     SELECT ACCT-MSTR-FILE ASSIGN TO ACCTMSTR                             
006600         ORGANIZATION IS RELATIVE                                         
006700         ACCESS MODE  IS DYNAMIC                                          
006800         RELATIVE KEY IS WS-ACCT-RELKEY                                   
006900         FILE STATUS  IS WS-ACCTMSTR-STATUS.                              
007000                                                                          
007100     SELECT CUS-DEL-RPT ASSIGN TO CUSDELRPT                               
007200         FILE STATUS  IS WS-RPT-STATUS.                                   
007300                                                                          
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600                                                                          
007700*CUSTOMER-DELETE REQUEST RECORD - ONE CUST-ID PER LINE.                   
007800 FD  CUS-DEL-REQ-FILE                                                     
007900     RECORDING MODE IS F.                                                 
008000 01  CUS-DEL-REQUEST.                                                     
008100     05  CDR-CUST-ID             PIC 9(09).                               
008200     05  FILLER                  PIC X(71).                               
008300                                                                          
008400 FD  CUST-MSTR-FILE.                                                      
008500 COPY CUSTCOPY.                                                           
008600                                                                          
008700 FD  ACCT-MSTR-FILE.                                                      
008800 COPY ACCTCOPY.                                                           
008900                                                                          
009000 FD  CUS-DEL-RPT                                                          
009100     RECORDING MODE IS F.                                                 
009200 01  CUS-DEL-RPT-LINE            PIC X(132).                              
009300                                                                          
009400 WORKING-STORAGE SECTION.                                                 
009500                                                                          
009600 COPY WSDTCOPY.                                                           
009700                                                                          
009800 01  WS-FILE-STATUS-FIELDS.                                               
009900     05  WS-CUSDELRQ-STATUS      PIC X(02) VALUE SPACES.                  
010000     05  WS-CUSTMSTR-STATUS      PIC X(02) VALUE SPACES.                  
010100     05  WS-ACCTMSTR-STATUS      PIC X(02) VALUE SPACES.                  
010200     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.                  
010300                                                                          
010400 01  WS-SWITCHES.                                                         
010500     05  WS-CUSDELRQ-EOF         PIC X(01) VALUE 'N'.                     
010600         88  CUSDELRQ-EOF            VALUE 'Y'.                           
010700     05  WS-ACCTMSTR-EOF         PIC X(01) VALUE 'N'.                     
010800         88  ACCTMSTR-EOF            VALUE 'Y'.                           
010900     05  WS-CUST-FOUND-SW        PIC X(01) VALUE 'N'.                     
011000         88  CUST-WAS-FOUND          VALUE 'Y'.                           
011100                                                                          
011200 01  WS-RELATIVE-KEYS.                                                    
011300     05  WS-CUST-RELKEY          PIC 9(09) COMP.                          
011400     05  WS-ACCT-RELKEY          PIC 9(09) COMP.                          
011500                                                                          
011600*BR-1102 - NO CONTROL TOTALS ON THIS RUN - IT'S A CLEANUP PASS,           
011700*NOT A POSTING BATCH.  RPT-ACCTS-REMOVED IS STILL A PER-CUSTOMER          
011800*COUNT PRINTED ON THE DETAIL LINE ITSELF.                                 
011900 01  WS-COUNTERS.                                                         
012000     05  WS-ACCTS-DEL-THIS-CUST  PIC S9(03) COMP-3 VALUE +0.              
012100                                                                          
012200 01  RPT-HEADER1.                                                         
012300     05  FILLER                  PIC X(40)                                
012400              VALUE 'CUSTOMER DELETE ACTIVITY REPORT    DATE:'.           
012500     05  RPT-MM                  PIC 99.                                  
012600     05  FILLER                  PIC X(01) VALUE '/'.                     
012700     05  RPT-DD                  PIC 99.                                  
012800     05  FILLER                  PIC X(01) VALUE '/'.                     
012900     05  RPT-CCYY                PIC 9999.                                
013000     05  FILLER                  PIC X(75) VALUE SPACES.                  
013100                                                                          
013200 01  RPT-DETAIL-LINE.                                                     
013300     05  RPT-CUST-ID             PIC ZZZZZZZZ9.                           
013400     05  FILLER                  PIC X(02) VALUE SPACES.                  
013500     05  RPT-CUST-NAME           PIC X(40).                               
013600     05  FILLER                  PIC X(02) VALUE SPACES.                  
013700     05  RPT-ACCTS-REMOVED       PIC ZZ9.                                 
013800     05  FILLER                  PIC X(02) VALUE SPACES.                  
013900     05  FILLER                  PIC X(20)                                
014000              VALUE 'ACCOUNTS REMOVED'.                                   
014100     05  FILLER                  PIC X(53) VALUE SPACES.                  
014200                                                                          
014300 01  RPT-NOTFOUND-LINE.                                                   
014400     05  RPT-NF-CUST-ID          PIC ZZZZZZZZ9.                           
014500     05  FILLER                  PIC X(02) VALUE SPACES.                  
014600     05  FILLER                  PIC X(30)                                
014700              VALUE 'CUSTOMER NOT ON FILE'.                               
014800     05  FILLER                  PIC X(89) VALUE SPACES.                  
014900                                                                          
015000                                                                          
015100 ***************************************************************          
015200 PROCEDURE DIVISION.                                                      
015300 ***************************************************************          
015400                                                                          
015500 0000-MAIN.                                                               
015600     PERFORM 0700-OPEN-FILES      THRU 0700-EXIT.                         
015700     PERFORM 0800-INIT-REPORT     THRU 0800-EXIT.                         
015800     PERFORM 0710-READ-CUSDELRQ   THRU 0710-EXIT.                         
015900     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT                          
016000             UNTIL CUSDELRQ-EOF.                                          
016100     PERFORM 0790-CLOSE-FILES     THRU 0790-EXIT.                         
016200     GOBACK.                                                              
016300                                                                          
016400 0000-EXIT.                                                               
016500      EXIT.                                                               
016600                                                                          
016700 0700-OPEN-FILES.                                                         
016800     OPEN INPUT  CUS-DEL-REQ-FILE                                         
016900          I-O    CUST-MSTR-FILE                                           
017000          I-O    ACCT-MSTR-FILE                                           
017100          OUTPUT CUS-DEL-RPT.                                             
017200                                                                          
017300 0700-EXIT.                                                               
017400      EXIT.                                                               
017500                                                                          
017600 0710-READ-CUSDELRQ.                                                      
017700     READ CUS-DEL-REQ-FILE                                                
017800          AT END MOVE 'Y' TO WS-CUSDELRQ-EOF                              
017900     END-READ.                                                            
018000                                                                          
018100 0710-EXIT.                                                               
018200      EXIT.                                                               
018300                                                                          
018400 0790-CLOSE-FILES.                                                        
018500     CLOSE CUS-DEL-REQ-FILE                                               
018600           CUST-MSTR-FILE                                                 
018700           ACCT-MSTR-FILE                                                 
018800           CUS-DEL-RPT.                                                   
018900                                                                          
019000 0790-EXIT.                                                               
019100      EXIT.                                                               
019200                                                                          
019300 0800-INIT-REPORT.                                                        
019400*CENTURY WINDOW CLOSED OUT PER SG-2001 - CCYY COMES STRAIGHT OFF          
019500*THE 4-DIGIT ACCEPT NOW, NO 2-DIGIT-YEAR WORK FIELD TO MAINTAIN.          
019600     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                             
019700     MOVE WS-RUN-DATE-8-MM   TO RPT-MM.                                   
019800     MOVE WS-RUN-DATE-8-DD   TO RPT-DD.                                   
019900     MOVE WS-RUN-DATE-8-CCYY TO RPT-CCYY.                                 
020000     WRITE CUS-DEL-RPT-LINE FROM RPT-HEADER1 AFTER TOP-OF-FORM.           
020100                                                                          
020200 0800-EXIT.                                                               
020300      EXIT.                                                               
020400                                                                          
020500 1000-PROCESS-REQUEST.                                                    
020600     MOVE 'N' TO WS-CUST-FOUND-SW.                                        
020700     MOVE CDR-CUST-ID        TO WS-CUST-RELKEY.                           
020800     READ CUST-MSTR-FILE                                                  
020900          INVALID KEY                                                     
021000          MOVE 'N' TO WS-CUST-FOUND-SW                                    
021100          NOT INVALID KEY                                                 
021200          MOVE 'Y' TO WS-CUST-FOUND-SW                                    
021300     END-READ.                                                            
021400     IF CUST-WAS-FOUND                                                    
021500         MOVE CUST-FULL-NAME     TO RPT-CUST-NAME                         
021600         MOVE ZERO                TO WS-ACCTS-DEL-THIS-CUST               
021700         PERFORM 2000-DELETE-ACCOUNTS THRU 2000-EXIT                      
021800         DELETE CUST-MSTR-FILE                                            
021900                INVALID KEY                                               
022000                DISPLAY 'BKCUSDEL - CUSTMSTR DELETE FAILED '              
022100                        WS-CUSTMSTR-STATUS                                
022200         END-DELETE                                                       
022300         MOVE CDR-CUST-ID        TO RPT-CUST-ID                           
022400         MOVE WS-ACCTS-DEL-THIS-CUST TO RPT-ACCTS-REMOVED                 
022500         WRITE CUS-DEL-RPT-LINE FROM RPT-DETAIL-LINE                      
022600     ELSE                                                                 
022700         MOVE CDR-CUST-ID        TO RPT-NF-CUST-ID                        
022800         WRITE CUS-DEL-RPT-LINE FROM RPT-NOTFOUND-LINE                    
022900     END-IF.                                                              
023000     PERFORM 0710-READ-CUSDELRQ THRU 0710-EXIT.                           
023100                                                                          
023200 1000-EXIT.                                                               
023300      EXIT.                                                               
023400                                                                          
023500*THE ACCOUNT MASTER HAS NO SECONDARY KEY ON ACCT-CUSTOMER-ID -            
023600*A DYNAMIC-ACCESS SEQUENTIAL SWEEP FROM RELATIVE RECORD 1 IS THE          
023700*ONLY WAY TO FIND EVERY ACCOUNT A CUSTOMER OWNS.                          
023800 2000-DELETE-ACCOUNTS.                                                    
023900     MOVE 1 TO WS-ACCT-RELKEY.                                            
024000     MOVE 'N' TO WS-ACCTMSTR-EOF.                                         
024100     START ACCT-MSTR-FILE KEY IS NOT LESS THAN WS-ACCT-RELKEY             
024200           INVALID KEY MOVE 'Y' TO WS-ACCTMSTR-EOF                        
024300     END-START.                                                           
024400     PERFORM 2100-READ-NEXT-ACCT THRU 2100-EXIT.                          
024500     PERFORM 2200-CHECK-ACCT     THRU 2200-EXIT                           
024600             UNTIL ACCTMSTR-EOF.                                          
024700                                                                          
024800 2000-EXIT.                                                               
024900      EXIT.                                                               
025000                                                                          
025100 2100-READ-NEXT-ACCT.                                                     
025200     IF NOT ACCTMSTR-EOF                                                  
025300         READ ACCT-MSTR-FILE NEXT RECORD                                  
025400              AT END MOVE 'Y' TO WS-ACCTMSTR-EOF                          
025500         END-READ                                                         
025600     END-IF.                                                              
025700                                                                          
025800 2100-EXIT.                                                               
025900      EXIT.                                                               
026000                                                                          
026100 2200-CHECK-ACCT.                                                         
026200     IF ACCT-CUSTOMER-ID = CDR-CUST-ID                                    
026300         DELETE ACCT-MSTR-FILE                                            
026400                INVALID KEY                                               
026500                DISPLAY 'BKCUSDEL - ACCTMSTR DELETE FAILED '              
026600                        WS-ACCTMSTR-STATUS                                
026700         END-DELETE                                                       
026800         ADD 1 TO WS-ACCTS-DEL-THIS-CUST                                  
026900     END-IF.                                                              
027000     PERFORM 2100-READ-NEXT-ACCT THRU 2100-EXIT.                          
027100                                                                          
027200 2200-EXIT.                                                               
027300      EXIT.                                                               
