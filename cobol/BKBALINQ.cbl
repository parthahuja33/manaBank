000100 ***************************************************************          
000200*LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP                       
000300*ALL RIGHTS RESERVED                                                      
000400 ****************************************************************         
000500*PROGRAM:  BKBALINQ                                                       
000600*                                                                         
000700*AUTHOR :  D. L. Prentiss                                                 
000800*                                                                         
000900*READS A SEQUENTIAL BALANCE-INQUIRY REQUEST FILE, ONE ACCT-ID             
001000*PER RECORD, LOOKS EACH UP DIRECTLY IN THE ACCOUNT MASTER (THE            
001100*RELATIVE RECORD NUMBER IS THE ACCT-ID ITSELF, SO NO SEARCH IS            
001200*NEEDED) AND WRITES ONE LINE PER REQUEST TO THE INQUIRY REPORT -          
001300*EITHER THE CURRENT BALANCE OR A NOT-FOUND MESSAGE.                       
001400 ****************************************************************         
001500* CHANGE LOG                                                              
001600 ****************************************************************         
001700*DATE    WHO  TICKET    DESCRIPTION                                       
001800*--------------------------------------------------------------           
001900*05-06-91 DLP  SG-0003  ORIGINAL PROGRAM.                                 
002000*02-09-98 LMO  SG-1997  Y2K REMEDIATION - REPORT DATE STAMP NOW           
002100*              CARRIES FULL 4-DIGIT CCYY (WAS 2-DIGIT YY).                
002200*08-15-98 LMO  SG-1997  RAN FULL Y2K TEST DECK T-099 - CLEAN.             
002300*02-22-99 RSK  SG-2001  CENTURY WINDOW CLOSED OUT - RUN-DATE STAMP        
002400*              NOW TAKEN DIRECTLY OFF WSDTCOPY'S WS-RUN-DATE-8 VIA        
002500*              THE 4-DIGIT ACCEPT, NOT THE OLD 2-DIGIT-YEAR               
002600*04-03-01 PAV  BR-0655  A ZERO ACCT-ID ON THE REQUEST FILE WAS            
002700*              BEING PASSED STRAIGHT INTO THE RELATIVE READ AS            
002800*              RRN ZERO - NOW TRAPPED UP FRONT AND LOGGED AS              
002900*              NOT-FOUND, NO READ ATTEMPTED.                              
003000*09-17-02 LMO  SG-2310  RAN INQUIRY TEST DECK T-141 AGAINST THE           
003100*              REBUILT ACCOUNT MASTER - CLEAN.                            
003200 ****************************************************************         
003300                                                                          
003400 IDENTIFICATION DIVISION.                                                 
003500 PROGRAM-ID.    BKBALINQ.                                                 
003600 AUTHOR.        D. L. PRENTISS.                                           
003700 INSTALLATION.  THE SYSTEMS GROUP.                                        
003800 DATE-WRITTEN.  MAY 1991.                                                 
003900 DATE-COMPILED.                                                           
004000 SECURITY.      NON-CONFIDENTIAL.                                         
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-370.                                                
004500 OBJECT-COMPUTER. IBM-370.                                                
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800                                                                          
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT BAL-INQ-REQ-FILE ASSIGN TO BALREQ                             
005200         ORGANIZATION IS SEQUENTIAL                                       
005300         FILE STATUS  IS WS-BALREQ-STATUS.                                
005400                                                                          
005500     SELECT ACCT-MSTR-FILE ASSIGN TO ACCTMSTR                             
005600         ORGANIZATION IS RELATIVE                                         
005700         ACCESS MODE  IS RANDOM                                           
005800         RELATIVE KEY IS WS-ACCT-RELKEY                                   
005900         FILE STATUS  IS WS-ACCTMSTR-STATUS.                              
006000                                                                          
006100     SELECT BAL-INQ-RPT ASSIGN TO BALINQ                                  
006200         FILE STATUS  IS WS-RPT-STATUS.                                   
006300                                                                          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600                                                                          
006700*BALANCE-INQUIRY REQUEST RECORD - ONE ACCT-ID PER LINE.                   
006800 FD  BAL-INQ-REQ-FILE                                                     
006900     RECORDING MODE IS F.                                                 
007000 01  BAL-INQ-REQUEST.                                                     
007100     05  BIR-ACCT-ID             PIC 9(09).                               
007200     05  FILLER                  PIC X(71).                               
007300                                                                          
007400 FD  ACCT-MSTR-FILE.                                                      
007500 COPY ACCTCOPY.                                                           
007600                                                                          
007700 FD  BAL-INQ-RPT                                                          
007800     RECORDING MODE IS F.                                                 
007900 01  BAL-INQ-RPT-LINE            PIC X(132).                              
008000                                                                          
008100 WORKING-STORAGE SECTION.                                                 
008200                                                                          
008300 COPY WSDTCOPY.                                                           
008400                                                                          
008500 01  WS-FILE-STATUS-FIELDS.                                               
008600     05  WS-BALREQ-STATUS        PIC X(02) VALUE SPACES.                  
008700     05  WS-ACCTMSTR-STATUS      PIC X(02) VALUE SPACES.                  
008800     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.                  
008900                                                                          
009000 01  WS-SWITCHES.                                                         
009100     05  WS-BALREQ-EOF           PIC X(01) VALUE 'N'.                     
009200         88  BALREQ-EOF              VALUE 'Y'.                           
009300     05  WS-ACCT-FOUND-SW        PIC X(01) VALUE 'N'.                     
009400         88  ACCT-WAS-FOUND          VALUE 'Y'.                           
009500                                                                          
009600 01  WS-RELATIVE-KEYS.                                                    
009700     05  WS-ACCT-RELKEY          PIC 9(09) COMP.                          
009800                                                                          
009900 01  WS-COUNTERS.                                                         
010000     05  WS-REQUESTS-READ        PIC S9(09) COMP-3 VALUE +0.              
010100     05  WS-REQUESTS-FOUND       PIC S9(09) COMP-3 VALUE +0.              
010200     05  WS-REQUESTS-NOTFOUND    PIC S9(09) COMP-3 VALUE +0.              
010300                                                                          
010400 01  RPT-HEADER1.                                                         
010500     05  FILLER                  PIC X(40)                                
010600              VALUE 'BALANCE INQUIRY REPORT             DATE:'.           
010700     05  RPT-MM                  PIC 99.                                  
010800     05  FILLER                  PIC X(01) VALUE '/'.                     
010900     05  RPT-DD                  PIC 99.                                  
011000     05  FILLER                  PIC X(01) VALUE '/'.                     
011100     05  RPT-CCYY                PIC 9999.                                
011200     05  FILLER                  PIC X(75) VALUE SPACES.                  
011300                                                                          
011400 01  RPT-DETAIL-FOUND.                                                    
011500     05  RPT-ACCT-ID             PIC ZZZZZZZZ9.                           
011600     05  FILLER                  PIC X(02) VALUE SPACES.                  
011700     05  RPT-ACCT-NUMBER         PIC X(20).                               
011800     05  FILLER                  PIC X(02) VALUE SPACES.                  
011900     05  RPT-ACCT-TYPE           PIC X(07).                               
012000     05  FILLER                  PIC X(02) VALUE SPACES.                  
012100     05  RPT-BALANCE             PIC ZZZ,ZZZ,ZZ9.99.                      
012200     05  FILLER                  PIC X(63) VALUE SPACES.                  
012300                                                                          
012400 01  RPT-DETAIL-NOTFOUND.                                                 
012500     05  RPT-NF-ACCT-ID          PIC ZZZZZZZZ9.                           
012600     05  FILLER                  PIC X(02) VALUE SPACES.                  
012700     05  FILLER                  PIC X(30)                                
012800              VALUE 'ACCOUNT NOT ON FILE'.                                
012900     05  FILLER                  PIC X(89) VALUE SPACES.                  
013000                                                                          
013100 01  RPT-TOTALS-LINE1.                                                    
013200     05  FILLER                  PIC X(24)                                
013300              VALUE 'REQUESTS READ .......... '.                          
013400     05  RPT-TOT-READ            PIC ZZZ,ZZ9.                             
013500     05  FILLER                  PIC X(90) VALUE SPACES.                  
013600 01  RPT-TOTALS-LINE2.                                                    
013700     05  FILLER                  PIC X(24)                                
013800              VALUE 'ACCOUNTS FOUND .......... '.                         
013900     05  RPT-TOT-FOUND           PIC ZZZ,ZZ9.                             
014000     05  FILLER                  PIC X(90) VALUE SPACES.                  
014100 01  RPT-TOTALS-LINE3.                                                    
014200     05  FILLER                  PIC X(24)                                
014300              VALUE 'ACCOUNTS NOT FOUND ...... '.                         
014400     05  RPT-TOT-NOTFOUND        PIC ZZZ,ZZ9.                             
014500     05  FILLER                  PIC X(90) VALUE SPACES.                  
014600                                                                          
014700 ***************************************************************          
014800 PROCEDURE DIVISION.                                                      
014900 ***************************************************************          
015000                                                                          
015100 0000-MAIN.                                                               
015200     PERFORM 0700-OPEN-FILES      THRU 0700-EXIT.                         
015300     PERFORM 0800-INIT-REPORT     THRU 0800-EXIT.                         
015400     PERFORM 0710-READ-BALREQ     THRU 0710-EXIT.                         
015500     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT                          
015600             UNTIL BALREQ-EOF.                                            
015700     PERFORM 0850-REPORT-TOTALS   THRU 0850-EXIT.                         
015800     PERFORM 0790-CLOSE-FILES     THRU 0790-EXIT.                         
015900     GOBACK.                                                              
016000                                                                          
016100 0000-EXIT.                                                               
016200      EXIT.                                                               
016300                                                                          
016400 0700-OPEN-FILES.                                                         
016500     OPEN INPUT  BAL-INQ-REQ-FILE                                         
016600                 ACCT-MSTR-FILE                                           
016700          OUTPUT BAL-INQ-RPT.                                             
016800                                                                          
016900 0700-EXIT.                                                               
017000      EXIT.                                                               
017100                                                                          
017200 0710-READ-BALREQ.                                                        
017300     READ BAL-INQ-REQ-FILE                                                
017400          AT END MOVE 'Y' TO WS-BALREQ-EOF                                
017500     END-READ.                                                            
017600                                                                          
017700 0710-EXIT.                                                               
017800      EXIT.                                                               
017900                                                                          
018000 0790-CLOSE-FILES.                                                        
018100     CLOSE BAL-INQ-REQ-FILE                                               
018200           ACCT-MSTR-FILE                                                 
018300           BAL-INQ-RPT.                                                   
018400                                                                          
018500 0790-EXIT.                                                               
018600      EXIT.                                                               
018700                                                                          
018800 0800-INIT-REPORT.                                                        
018900*CENTURY WINDOW CLOSED OUT PER SG-2001 - CCYY COMES STRAIGHT OFF          
019000*THE 4-DIGIT ACCEPT NOW, NO 2-DIGIT-YEAR WORK FIELD TO MAINTAIN.          
019100     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                             
019200     MOVE WS-RUN-DATE-8-MM   TO RPT-MM.                                   
019300     MOVE WS-RUN-DATE-8-DD   TO RPT-DD.                                   
019400     MOVE WS-RUN-DATE-8-CCYY TO RPT-CCYY.                                 
019500     WRITE BAL-INQ-RPT-LINE FROM RPT-HEADER1 AFTER TOP-OF-FORM.           
019600                                                                          
019700 0800-EXIT.                                                               
019800      EXIT.                                                               
019900                                                                          
020000 1000-PROCESS-REQUEST.                                                    
020100     ADD 1 TO WS-REQUESTS-READ.                                           
020200     MOVE 'N' TO WS-ACCT-FOUND-SW.                                        
020300     MOVE BIR-ACCT-ID        TO WS-ACCT-RELKEY.                           
020400*BR-0655 - RRN ZERO IS NOT A VALID ACCOUNT - DON'T READ FOR IT.           
020500     IF WS-ACCT-RELKEY = ZERO                                             
020600         MOVE 'N' TO WS-ACCT-FOUND-SW                                     
020700     ELSE                                                                 
020800         READ ACCT-MSTR-FILE                                              
020900              INVALID KEY                                                 
021000              MOVE 'N' TO WS-ACCT-FOUND-SW                                
021100              NOT INVALID KEY                                             
021200              MOVE 'Y' TO WS-ACCT-FOUND-SW                                
021300         END-READ                                                         
021400     END-IF.                                                              
021500     IF ACCT-WAS-FOUND                                                    
021600         ADD 1 TO WS-REQUESTS-FOUND                                       
021700         MOVE BIR-ACCT-ID    TO RPT-ACCT-ID                               
021800         MOVE ACCT-NUMBER    TO RPT-ACCT-NUMBER                           
021900         MOVE ACCT-TYPE      TO RPT-ACCT-TYPE                             
022000         MOVE ACCT-BALANCE   TO RPT-BALANCE                               
022100         WRITE BAL-INQ-RPT-LINE FROM RPT-DETAIL-FOUND                     
022200     ELSE                                                                 
022300         ADD 1 TO WS-REQUESTS-NOTFOUND                                    
022400         MOVE BIR-ACCT-ID    TO RPT-NF-ACCT-ID                            
022500         WRITE BAL-INQ-RPT-LINE FROM RPT-DETAIL-NOTFOUND                  
022600     END-IF.                                                              
022700     PERFORM 0710-READ-BALREQ THRU 0710-EXIT.                             
022800                                                                          
022900 1000-EXIT.                                                               
023000      EXIT.                                                               
023100                                                                          
023200 0850-REPORT-TOTALS.                                                      
023300     MOVE WS-REQUESTS-READ     TO RPT-TOT-READ.                           
023400     WRITE BAL-INQ-RPT-LINE FROM RPT-TOTALS-LINE1 AFTER 2.                
023500     MOVE WS-REQUESTS-FOUND    TO RPT-TOT-FOUND.                          
023600     WRITE BAL-INQ-RPT-LINE FROM RPT-TOTALS-LINE2 AFTER 1.                
023700     MOVE WS-REQUESTS-NOTFOUND TO RPT-TOT-NOTFOUND.                       
023800     WRITE BAL-INQ-RPT-LINE FROM RPT-TOTALS-LINE3 AFTER 1.                
023900                                                                          
024000 0850-EXIT.                                                               
024100      EXIT.                                                               
