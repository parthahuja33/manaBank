000100 ***************************************************************          
000200*LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP                       
000300*ALL RIGHTS RESERVED                                                      
000400 ****************************************************************         
000500*PROGRAM:  BKACCPST                                                       
000600*                                                                         
000700*AUTHOR :  R. S. Kane                                                     
000800*                                                                         
000900*POSTS DEPOSITS, WITHDRAWALS AND TRANSFERS AGAINST THE ACCOUNT            
001000*MASTER.  READS A SEQUENTIAL POSTING-REQUEST FILE CONTAINING ALL          
001100*THREE TRANSACTION KINDS INTERLEAVED (PST-TXN-TYPE TELLS WHICH),          
001200*VALIDATES EACH REQUEST, REWRITES THE AFFECTED ACCOUNT-MASTER             
001300*ROW(S), AND APPENDS A TRANSACTION-LOG ROW FOR EACH BALANCE               
001400*CHANGE.  PRODUCES A CONTROL-TOTAL REPORT BY TRANSACTION TYPE.            
001500*                                                                         
001600*A TRANSFER IS EDITED AND BOTH LEGS ARE PROVED AGAINST WORKING            
001700*BALANCES BEFORE EITHER ACCOUNT-MASTER ROW IS REWRITTEN - THERE           
001800*IS NO PARTIAL-EFFECT TRANSFER ON THIS SYSTEM.                            
001900 ****************************************************************         
002000* CHANGE LOG                                                              
002100 ****************************************************************         
002200*DATE    WHO  TICKET    DESCRIPTION                                       
002300*--------------------------------------------------------------           
002400*04-14-91 RSK  SG-0002  ORIGINAL PROGRAM - DEPOSIT AND WITHDRAWAL         
002500*              ONLY.  TRANSFER ADDED LATER, SEE BELOW.                    
002600*06-02-91 RSK  SG-0014  REJECT ZERO/NEGATIVE POSTING AMOUNTS.             
002700*09-03-91 RSK  SG-0021  WITHDRAWAL NOW REJECTS WHEN AMOUNT                
002800*              EXCEEDS THE CURRENT BALANCE (WAS ALLOWING                  
002900*              OVERDRAFT TO A NEGATIVE BALANCE IN ERROR).                 
003000*09-14-97 WDH  BR-0301  TRANSFER TRANSACTION TYPE ADDED.  POSTS           
003100*              BOTH LEGS TO TRANLOG WITH THE COUNTERPARTY ACCT-ID         
003200*              CARRIED IN TXN-RELATED-ACCOUNT-ID.                         
003300*02-09-98 LMO  SG-1997  Y2K REMEDIATION - TXN-DATE NOW CARRIES            
003400*              FULL 4-DIGIT CCYY.  CENTURY WINDOWING ADDED TO             
003500*              0800-INIT-REPORT.                                          
003600*08-15-98 LMO  SG-1997  RAN FULL Y2K TEST DECK T-098 - CLEAN.             
003700*02-22-99 RSK  SG-2001  CENTURY WINDOW CLOSED OUT - RUN-DATE STAMP        
003800*              NOW TAKEN DIRECTLY OFF WSDTCOPY'S WS-RUN-DATE-8 VIA        
003900*              THE 4-DIGIT ACCEPT, NOT THE OLD 2-DIGIT-YEAR               
004000*03-30-99 LMO  SG-2003  IDCTLF CONTROL RECORD REPLACES THE OLD            
004100*              GENERATED-KEY ROUTINE FOR TXN-ID - ISAM CUTOVER.           
004200*07-11-00 PAV  BR-0790  TRANSFER NOW EDITS FROM-ACCT-ID NOT EQUAL         
004300*              TO-ACCT-ID (SELF-TRANSFER REQUESTS WERE POSTING            
004400*              TWO OFFSETTING ROWS FOR NO NET EFFECT).                    
004500*05-04-04 PAV  SG-2410  COMPUTE ... ROUNDED USED ON ALL BALANCE           
004600*              ARITHMETIC PER AUDIT RECOMMENDATION 04-118.                
004700 ****************************************************************         
004800                                                                          
004900 IDENTIFICATION DIVISION.                                                 
005000 PROGRAM-ID.    BKACCPST.                                                 
005100 AUTHOR.        R. S. KANE.                                               
005200 INSTALLATION.  THE SYSTEMS GROUP.                                        
005300 DATE-WRITTEN.  APRIL 1991.                                               
005400 DATE-COMPILED.                                                           
005500 SECURITY.      NON-CONFIDENTIAL.                                         
005600                                                                          
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER. IBM-370.                                                
006000 OBJECT-COMPUTER. IBM-370.                                                
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM.                                                  
006300                                                                          
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT PST-REQUEST-FILE ASSIGN TO PSTREQ                             
006700         ORGANIZATION IS SEQUENTIAL                                       
006800         FILE STATUS  IS WS-PSTREQ-STATUS.                                
006900                                                                          
007000     SELECT ACCT-MSTR-FILE ASSIGN TO ACCTMSTR                             
007100         ORGANIZATION IS RELATIVE                                         
007200         ACCESS MODE  IS DYNAMIC                                          
007300         RELATIVE KEY IS WS-ACCT-RELKEY                                   
007400         FILE STATUS  IS WS-ACCTMSTR-STATUS.                              
007500                                                                          
007600     SELECT TRAN-LOG-FILE ASSIGN TO TRANLOG                               
007700         ORGANIZATION IS LINE SEQUENTIAL                                  
007800         FILE STATUS  IS WS-TRANLOG-STATUS.                               
007900                                                                          
008000     SELECT ID-CTL-FILE ASSIGN TO IDCTLF                                  
008100         ORGANIZATION IS RELATIVE                                         
008200         ACCESS MODE  IS RANDOM                                           
008300         RELATIVE KEY IS WS-CTL-RELKEY                                    
008400         FILE STATUS  IS WS-IDCTLF-STATUS.                                
008500                                                                          
008600     SELECT ACCT-PST-RPT ASSIGN TO ACCTPST                                
008700         FILE STATUS  IS WS-RPT-STATUS.                                   
008800                                                                          
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100                                                                          
009200*POSTING-REQUEST RECORD - ONE PER DEPOSIT, WITHDRAWAL OR TRANSFER.        
009300*PST-TO-ACCT-ID IS ZERO AND UNUSED EXCEPT ON A TRANSFER REQUEST.          
009400 FD  PST-REQUEST-FILE                                                     
009500     RECORDING MODE IS F.                                                 
009600 01  PST-REQUEST.                                                         
009700     05  PST-TXN-TYPE            PIC X(10).                               
009800         88  PST-IS-DEPOSIT          VALUE 'DEPOSIT   '.                  
009900         88  PST-IS-WITHDRAWAL       VALUE 'WITHDRAWAL'.                  
010000         88  PST-IS-TRANSFER         VALUE 'TRANSFER  '.                  
010100     05  PST-FROM-ACCT-ID        PIC 9(09).                               
010200     05  PST-TO-ACCT-ID          PIC 9(09).                               
010300     05  PST-AMOUNT              PIC S9(13)V99.                           
010400     05  FILLER                  PIC X(41).                               
010500                                                                          
010600 FD  ACCT-MSTR-FILE.                                                      
010700 COPY ACCTCOPY.                                                           
010800                                                                          
010900 FD  TRAN-LOG-FILE.                                                       
011000 COPY TRANCOPY.                                                           
011100                                                                          
011200 FD  ID-CTL-FILE.                                                         
011300 COPY IDCTLCPY.                                                           
011400                                                                          
011500 FD  ACCT-PST-RPT                                                         
011600     RECORDING MODE IS F.                                                 
011700 01  ACCT-PST-RPT-LINE           PIC X(132).                              
011800                                                                          
011900 WORKING-STORAGE SECTION.                                                 
012000                                                                          
012100 COPY WSDTCOPY.                                                           
012200                                                                          
012300*SECOND COPY OF THE ACCOUNT MASTER LAYOUT - HOLDS THE "TO" SIDE           
012400*OF A TRANSFER WHILE THE "FROM" SIDE STILL OCCUPIES ACCT-RECORD.          
012500 01  TO-ACCT-RECORD.                                                      
012600     05  TO-ACCT-ID              PIC 9(09).                               
012700     05  TO-ACCT-CUSTOMER-ID     PIC 9(09).                               
012800     05  TO-ACCT-NUMBER          PIC X(20).                               
012900     05  TO-ACCT-TYPE            PIC X(07).                               
013000     05  TO-ACCT-MODE            PIC X(05).                               
013100     05  TO-ACCT-BALANCE         PIC S9(13)V99 COMP-3.                    
013200     05  TO-ACCT-CREATED-DATE    PIC 9(08).                               
013300     05  TO-ACCT-CREATED-TIME    PIC 9(06).                               
013400     05  TO-ACCT-SVC-FLAGS       PIC X(03).                               
013500     05  FILLER                  PIC X(21).                               
013600                                                                          
013700 01  WS-FILE-STATUS-FIELDS.                                               
013800     05  WS-PSTREQ-STATUS        PIC X(02) VALUE SPACES.                  
013900     05  WS-ACCTMSTR-STATUS      PIC X(02) VALUE SPACES.                  
014000     05  WS-TRANLOG-STATUS       PIC X(02) VALUE SPACES.                  
014100     05  WS-IDCTLF-STATUS        PIC X(02) VALUE SPACES.                  
014200     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.                  
014300                                                                          
014400 01  WS-SWITCHES.                                                         
014500     05  WS-PSTREQ-EOF           PIC X(01) VALUE 'N'.                     
014600         88  PSTREQ-EOF              VALUE 'Y'.                           
014700     05  WS-REQUEST-VALID        PIC X(01) VALUE 'Y'.                     
014800         88  REQUEST-IS-VALID        VALUE 'Y'.                           
014900     05  WS-FROM-ACCT-FOUND      PIC X(01) VALUE 'N'.                     
015000         88  FROM-ACCT-FOUND         VALUE 'Y'.                           
015100     05  WS-TO-ACCT-FOUND        PIC X(01) VALUE 'N'.                     
015200         88  TO-ACCT-FOUND           VALUE 'Y'.                           
015300                                                                          
015400 01  WS-RELATIVE-KEYS.                                                    
015500     05  WS-ACCT-RELKEY          PIC 9(09) COMP.                          
015600     05  WS-CTL-RELKEY           PIC 9(01) COMP VALUE 1.                  
015700                                                                          
015800 01  WS-WORK-FIELDS.                                                      
015900     05  WS-FROM-NEW-BALANCE     PIC S9(13)V99 COMP-3.                    
016000     05  WS-TO-NEW-BALANCE       PIC S9(13)V99 COMP-3.                    
016100     05  WS-FROM-ACCT-NUMBER     PIC X(20).                               
016200     05  WS-TO-ACCT-NUMBER       PIC X(20).                               
016300                                                                          
016400 01  WS-COUNTERS.                                                         
016500     05  WS-REQUESTS-READ        PIC S9(09) COMP-3 VALUE +0.              
016600     05  WS-DEPOSITS-POSTED      PIC S9(09) COMP-3 VALUE +0.              
016700     05  WS-WITHDRAWALS-POSTED   PIC S9(09) COMP-3 VALUE +0.              
016800     05  WS-TRANSFERS-POSTED     PIC S9(09) COMP-3 VALUE +0.              
016900     05  WS-REQUESTS-REJECTED    PIC S9(09) COMP-3 VALUE +0.              
017000                                                                          
017100 01  ERR-MSG-BAD-REQUEST.                                                 
017200     05  FILLER                  PIC X(28)                                
017300              VALUE 'ERROR PROCESSING REQUEST - '.                        
017400     05  ERR-MSG-ACCT            PIC 9(09).                               
017500     05  FILLER                  PIC X(01) VALUE SPACES.                  
017600     05  ERR-MSG-REASON          PIC X(52) VALUE SPACES.                  
017700     05  FILLER                  PIC X(42) VALUE SPACES.                  
017800                                                                          
017900 01  RPT-HEADER1.                                                         
018000     05  FILLER                  PIC X(40)                                
018100              VALUE 'ACCOUNT POSTING REPORT             DATE:'.           
018200     05  RPT-MM                  PIC 99.                                  
018300     05  FILLER                  PIC X(01) VALUE '/'.                     
018400     05  RPT-DD                  PIC 99.                                  
018500     05  FILLER                  PIC X(01) VALUE '/'.                     
018600     05  RPT-CCYY                PIC 9999.                                
018700     05  FILLER                  PIC X(75) VALUE SPACES.                  
018800                                                                          
018900 01  RPT-DETAIL-LINE.                                                     
019000     05  RPT-TXN-TYPE            PIC X(10).                               
019100     05  FILLER                  PIC X(02) VALUE SPACES.                  
019200     05  RPT-FROM-ACCT           PIC ZZZZZZZZ9.                           
019300     05  FILLER                  PIC X(02) VALUE SPACES.                  
019400     05  RPT-TO-ACCT             PIC ZZZZZZZZ9.                           
019500     05  FILLER                  PIC X(02) VALUE SPACES.                  
019600     05  RPT-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99.                      
019700     05  FILLER                  PIC X(02) VALUE SPACES.                  
019800     05  RPT-NEW-BALANCE         PIC ZZZ,ZZZ,ZZ9.99.                      
019900     05  FILLER                  PIC X(42) VALUE SPACES.                  
020000                                                                          
020100 01  RPT-TOTALS-LINE1.                                                    
020200     05  FILLER                  PIC X(24)                                
020300              VALUE 'REQUESTS READ .......... '.                          
020400     05  RPT-TOT-READ            PIC ZZZ,ZZ9.                             
020500     05  FILLER                  PIC X(90) VALUE SPACES.                  
020600 01  RPT-TOTALS-LINE2.                                                    
020700     05  FILLER                  PIC X(24)                                
020800              VALUE 'DEPOSITS POSTED ........ '.                          
020900     05  RPT-TOT-DEPOSITS        PIC ZZZ,ZZ9.                             
021000     05  FILLER                  PIC X(90) VALUE SPACES.                  
021100 01  RPT-TOTALS-LINE3.                                                    
021200     05  FILLER                  PIC X(24)                                
021300              VALUE 'WITHDRAWALS POSTED ..... '.                          
021400     05  RPT-TOT-WITHDRAWALS     PIC ZZZ,ZZ9.                             
021500     05  FILLER                  PIC X(90) VALUE SPACES.                  
021600 01  RPT-TOTALS-LINE4.                                                    
021700     05  FILLER                  PIC X(24)                                
021800              VALUE 'TRANSFERS POSTED ....... '.                          
021900     05  RPT-TOT-TRANSFERS       PIC ZZZ,ZZ9.                             
022000     05  FILLER                  PIC X(90) VALUE SPACES.                  
022100 01  RPT-TOTALS-LINE5.                                                    
022200     05  FILLER                  PIC X(24)                                
022300              VALUE 'REQUESTS REJECTED ...... '.                          
022400     05  RPT-TOT-REJECTED        PIC ZZZ,ZZ9.                             
022500     05  FILLER                  PIC X(90) VALUE SPACES.                  
022600                                                                          
022700 ***************************************************************          
022800 PROCEDURE DIVISION.                                                      
022900 ***************************************************************          
023000                                                                          
023100 0000-MAIN.                                                               
023200     PERFORM 0700-OPEN-FILES      THRU 0700-EXIT.                         
023300     PERFORM 0800-INIT-REPORT     THRU 0800-EXIT.                         
023400     PERFORM 0710-READ-PSTREQ     THRU 0710-EXIT.                         
023500     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT                          
023600             UNTIL PSTREQ-EOF.                                            
023700     PERFORM 0850-REPORT-TOTALS   THRU 0850-EXIT.                         
023800     PERFORM 0790-CLOSE-FILES     THRU 0790-EXIT.                         
023900     GOBACK.                                                              
024000                                                                          
024100 0000-EXIT.                                                               
024200      EXIT.                                                               
024300                                                                          
024400 0700-OPEN-FILES.                                                         
024500     OPEN INPUT  PST-REQUEST-FILE                                         
024600          I-O    ACCT-MSTR-FILE                                           
024700          I-O    ID-CTL-FILE                                              
024800     EXTEND       TRAN-LOG-FILE                                           
024900     OUTPUT       ACCT-PST-RPT.                                           
025000     READ ID-CTL-FILE                                                     
025100          INVALID KEY                                                     
025200          DISPLAY 'BKACCPST - IDCTLF INVALID KEY ON OPEN'                 
025300          MOVE 16 TO RETURN-CODE                                          
025400     END-READ.                                                            
025500                                                                          
025600 0700-EXIT.                                                               
025700      EXIT.                                                               
025800                                                                          
025900 0710-READ-PSTREQ.                                                        
026000     READ PST-REQUEST-FILE                                                
026100          AT END MOVE 'Y' TO WS-PSTREQ-EOF                                
026200     END-READ.                                                            
026300                                                                          
026400 0710-EXIT.                                                               
026500      EXIT.                                                               
026600                                                                          
026700 0790-CLOSE-FILES.                                                        
026800     REWRITE ID-CONTROL-RECORD                                            
026900             INVALID KEY                                                  
027000             DISPLAY 'BKACCPST - IDCTLF REWRITE FAILED'                   
027100     END-REWRITE.                                                         
027200     CLOSE PST-REQUEST-FILE                                               
027300           ACCT-MSTR-FILE                                                 
027400           TRAN-LOG-FILE                                                  
027500           ID-CTL-FILE                                                    
027600           ACCT-PST-RPT.                                                  
027700                                                                          
027800 0790-EXIT.                                                               
027900      EXIT.                                                               
028000                                                                          
028100 0800-INIT-REPORT.                                                        
028200*CENTURY WINDOW CLOSED OUT PER SG-2001 - CCYY COMES STRAIGHT OFF          
028300*THE 4-DIGIT ACCEPT NOW, NO 2-DIGIT-YEAR WORK FIELD TO MAINTAIN.          
028400     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                             
028500     ACCEPT WS-RUN-TIME-6 FROM TIME.                                      
028600     MOVE WS-RUN-DATE-8-MM   TO RPT-MM.                                   
028700     MOVE WS-RUN-DATE-8-DD   TO RPT-DD.                                   
028800     MOVE WS-RUN-DATE-8-CCYY TO RPT-CCYY.                                 
028900     WRITE ACCT-PST-RPT-LINE FROM RPT-HEADER1 AFTER TOP-OF-FORM.          
029000                                                                          
029100 0800-EXIT.                                                               
029200      EXIT.                                                               
029300                                                                          
029400 1000-PROCESS-REQUEST.                                                    
029500     ADD 1 TO WS-REQUESTS-READ.                                           
029600     MOVE 'Y' TO WS-REQUEST-VALID.                                        
029700     PERFORM 1100-EDIT-REQUEST THRU 1100-EXIT.                            
029800     IF REQUEST-IS-VALID                                                  
029900         EVALUATE TRUE                                                    
030000             WHEN PST-IS-DEPOSIT                                          
030100                 PERFORM 2000-POST-DEPOSIT    THRU 2000-EXIT              
030200             WHEN PST-IS-WITHDRAWAL                                       
030300                 PERFORM 3000-POST-WITHDRAWAL THRU 3000-EXIT              
030400             WHEN PST-IS-TRANSFER                                         
030500                 PERFORM 4000-POST-TRANSFER   THRU 4000-EXIT              
030600         END-EVALUATE                                                     
030700     END-IF.                                                              
030800     IF NOT REQUEST-IS-VALID                                              
030900         ADD 1 TO WS-REQUESTS-REJECTED                                    
031000         MOVE PST-FROM-ACCT-ID   TO ERR-MSG-ACCT                          
031100         WRITE ACCT-PST-RPT-LINE FROM ERR-MSG-BAD-REQUEST                 
031200     END-IF.                                                              
031300     PERFORM 0710-READ-PSTREQ THRU 0710-EXIT.                             
031400                                                                          
031500 1000-EXIT.                                                               
031600      EXIT.                                                               
031700                                                                          
031800 1100-EDIT-REQUEST.                                                       
031900     IF PST-AMOUNT NOT > 0                                                
032000         MOVE 'AMOUNT MUST BE GREATER THAN ZERO' TO ERR-MSG-REASON        
032100         MOVE 'N' TO WS-REQUEST-VALID                                     
032200     ELSE                                                                 
032300         IF PST-IS-TRANSFER                                               
032400            AND PST-FROM-ACCT-ID = PST-TO-ACCT-ID                         
032500             MOVE 'FROM AND TO ACCOUNT MUST DIFFER'                       
032600                  TO ERR-MSG-REASON                                       
032700             MOVE 'N' TO WS-REQUEST-VALID                                 
032800         END-IF                                                           
032900     END-IF.                                                              
033000                                                                          
033100 1100-EXIT.                                                               
033200      EXIT.                                                               
033300                                                                          
033400 2000-POST-DEPOSIT.                                                       
033500     MOVE PST-FROM-ACCT-ID   TO WS-ACCT-RELKEY.                           
033600     READ ACCT-MSTR-FILE                                                  
033700          INVALID KEY                                                     
033800          MOVE 'ACCOUNT NOT FOUND' TO ERR-MSG-REASON                      
033900          MOVE 'N' TO WS-REQUEST-VALID                                    
034000     END-READ.                                                            
034100     IF REQUEST-IS-VALID                                                  
034200         COMPUTE ACCT-BALANCE ROUNDED = ACCT-BALANCE + PST-AMOUNT         
034300         REWRITE ACCT-RECORD                                              
034400                 INVALID KEY                                              
034500                 DISPLAY 'BKACCPST - ACCTMSTR REWRITE FAILED '            
034600                         WS-ACCTMSTR-STATUS                               
034700         END-REWRITE                                                      
034800         MOVE 'DEPOSIT   '      TO TXN-TYPE                               
034900         MOVE PST-FROM-ACCT-ID  TO TXN-ACCOUNT-ID                         
035000         MOVE PST-AMOUNT        TO TXN-AMOUNT                             
035100         MOVE ACCT-BALANCE      TO TXN-BALANCE-AFTER                      
035200         MOVE 'Deposit'         TO TXN-DESCRIPTION                        
035300         MOVE ZERO              TO TXN-RELATED-ACCOUNT-ID                 
035400         PERFORM 6000-WRITE-TRAN-RECORD THRU 6000-EXIT                    
035500         ADD 1 TO WS-DEPOSITS-POSTED                                      
035600         MOVE 'DEPOSIT   '      TO RPT-TXN-TYPE                           
035700         MOVE PST-FROM-ACCT-ID  TO RPT-FROM-ACCT                          
035800         MOVE ZERO              TO RPT-TO-ACCT                            
035900         MOVE PST-AMOUNT        TO RPT-AMOUNT                             
036000         MOVE ACCT-BALANCE      TO RPT-NEW-BALANCE                        
036100         WRITE ACCT-PST-RPT-LINE FROM RPT-DETAIL-LINE                     
036200     END-IF.                                                              
036300                                                                          
036400 2000-EXIT.                                                               
036500      EXIT.                                                               
036600                                                                          
036700 3000-POST-WITHDRAWAL.                                                    
036800     MOVE PST-FROM-ACCT-ID   TO WS-ACCT-RELKEY.                           
036900     READ ACCT-MSTR-FILE                                                  
037000          INVALID KEY                                                     
037100          MOVE 'ACCOUNT NOT FOUND' TO ERR-MSG-REASON                      
037200          MOVE 'N' TO WS-REQUEST-VALID                                    
037300     END-READ.                                                            
037400     IF REQUEST-IS-VALID                                                  
037500         IF PST-AMOUNT > ACCT-BALANCE                                     
037600             MOVE 'INSUFFICIENT BALANCE' TO ERR-MSG-REASON                
037700             MOVE 'N' TO WS-REQUEST-VALID                                 
037800         ELSE                                                             
037900             COMPUTE ACCT-BALANCE ROUNDED =                               
038000                     ACCT-BALANCE - PST-AMOUNT                            
038100             REWRITE ACCT-RECORD                                          
038200                     INVALID KEY                                          
038300                     DISPLAY 'BKACCPST - ACCTMSTR REWRITE FAILED '        
038400                             WS-ACCTMSTR-STATUS                           
038500             END-REWRITE                                                  
038600             MOVE 'WITHDRAWAL'      TO TXN-TYPE                           
038700             MOVE PST-FROM-ACCT-ID  TO TXN-ACCOUNT-ID                     
038800             MOVE PST-AMOUNT        TO TXN-AMOUNT                         
038900             MOVE ACCT-BALANCE      TO TXN-BALANCE-AFTER                  
039000             MOVE 'Withdrawal'      TO TXN-DESCRIPTION                    
039100             MOVE ZERO              TO TXN-RELATED-ACCOUNT-ID             
039200             PERFORM 6000-WRITE-TRAN-RECORD THRU 6000-EXIT                
039300             ADD 1 TO WS-WITHDRAWALS-POSTED                               
039400             MOVE 'WITHDRAWAL'      TO RPT-TXN-TYPE                       
039500             MOVE PST-FROM-ACCT-ID  TO RPT-FROM-ACCT                      
039600             MOVE ZERO              TO RPT-TO-ACCT                        
039700             MOVE PST-AMOUNT        TO RPT-AMOUNT                         
039800             MOVE ACCT-BALANCE      TO RPT-NEW-BALANCE                    
039900             WRITE ACCT-PST-RPT-LINE FROM RPT-DETAIL-LINE                 
040000         END-IF                                                           
040100     END-IF.                                                              
040200                                                                          
040300 3000-EXIT.                                                               
040400      EXIT.                                                               
040500                                                                          
040600*BOTH LEGS ARE PROVED AGAINST WORKING-STORAGE BALANCES BEFORE             
040700*EITHER ACCOUNT-MASTER ROW IS TOUCHED - SEE TICKET BR-0301.               
040800 4000-POST-TRANSFER.                                                      
040900     MOVE 'N' TO WS-FROM-ACCT-FOUND.                                      
041000     MOVE 'N' TO WS-TO-ACCT-FOUND.                                        
041100     MOVE PST-FROM-ACCT-ID   TO WS-ACCT-RELKEY.                           
041200     READ ACCT-MSTR-FILE                                                  
041300          INVALID KEY                                                     
041400          MOVE 'FROM ACCOUNT NOT FOUND' TO ERR-MSG-REASON                 
041500          MOVE 'N' TO WS-REQUEST-VALID                                    
041600          NOT INVALID KEY                                                 
041700          MOVE 'Y' TO WS-FROM-ACCT-FOUND                                  
041800     END-READ.                                                            
041900     IF REQUEST-IS-VALID                                                  
042000         IF PST-AMOUNT > ACCT-BALANCE                                     
042100             MOVE 'INSUFFICIENT BALANCE' TO ERR-MSG-REASON                
042200             MOVE 'N' TO WS-REQUEST-VALID                                 
042300         ELSE                                                             
042400             COMPUTE WS-FROM-NEW-BALANCE ROUNDED =                        
042500                     ACCT-BALANCE - PST-AMOUNT                            
042600         END-IF                                                           
042700     END-IF.                                                              
042800     IF REQUEST-IS-VALID                                                  
042900         MOVE ACCT-NUMBER        TO WS-FROM-ACCT-NUMBER                   
043000         MOVE PST-TO-ACCT-ID     TO WS-ACCT-RELKEY                        
043100         READ ACCT-MSTR-FILE INTO TO-ACCT-RECORD                          
043200              INVALID KEY                                                 
043300              MOVE 'TO ACCOUNT NOT FOUND' TO ERR-MSG-REASON               
043400              MOVE 'N' TO WS-REQUEST-VALID                                
043500              NOT INVALID KEY                                             
043600              MOVE 'Y' TO WS-TO-ACCT-FOUND                                
043700         END-READ                                                         
043800     END-IF.                                                              
043900     IF REQUEST-IS-VALID                                                  
044000         MOVE TO-ACCT-NUMBER TO WS-TO-ACCT-NUMBER                         
044100         COMPUTE WS-TO-NEW-BALANCE ROUNDED =                              
044200                 TO-ACCT-BALANCE + PST-AMOUNT                             
044300         MOVE WS-FROM-NEW-BALANCE TO ACCT-BALANCE                         
044400         REWRITE ACCT-RECORD                                              
044500                 INVALID KEY                                              
044600                 DISPLAY 'BKACCPST - ACCTMSTR REWRITE FAILED '            
044700                         WS-ACCTMSTR-STATUS                               
044800         END-REWRITE                                                      
044900         MOVE 'TRANSFER  '        TO TXN-TYPE                             
045000         MOVE PST-FROM-ACCT-ID    TO TXN-ACCOUNT-ID                       
045100         MOVE PST-AMOUNT          TO TXN-AMOUNT                           
045200         MOVE ACCT-BALANCE        TO TXN-BALANCE-AFTER                    
045300         MOVE SPACES              TO TXN-DESCRIPTION                      
045400         STRING 'Transfer to account ' DELIMITED BY SIZE                  
045500                WS-TO-ACCT-NUMBER DELIMITED BY SIZE                       
045600                INTO TXN-DESCRIPTION                                      
045700         END-STRING                                                       
045800         MOVE PST-TO-ACCT-ID      TO TXN-RELATED-ACCOUNT-ID               
045900         PERFORM 6000-WRITE-TRAN-RECORD THRU 6000-EXIT                    
046000         MOVE PST-TO-ACCT-ID      TO WS-ACCT-RELKEY                       
046100         MOVE WS-TO-NEW-BALANCE   TO TO-ACCT-BALANCE                      
046200         MOVE TO-ACCT-RECORD      TO ACCT-RECORD                          
046300         REWRITE ACCT-RECORD                                              
046400                 INVALID KEY                                              
046500                 DISPLAY 'BKACCPST - ACCTMSTR REWRITE FAILED '            
046600                         WS-ACCTMSTR-STATUS                               
046700         END-REWRITE                                                      
046800         MOVE 'TRANSFER  '        TO TXN-TYPE                             
046900         MOVE PST-TO-ACCT-ID      TO TXN-ACCOUNT-ID                       
047000         MOVE PST-AMOUNT          TO TXN-AMOUNT                           
047100         MOVE ACCT-BALANCE        TO TXN-BALANCE-AFTER                    
047200         MOVE SPACES              TO TXN-DESCRIPTION                      
047300         STRING 'Transfer from account ' DELIMITED BY SIZE                
047400                WS-FROM-ACCT-NUMBER DELIMITED BY SIZE                     
047500                INTO TXN-DESCRIPTION                                      
047600         END-STRING                                                       
047700         MOVE PST-FROM-ACCT-ID    TO TXN-RELATED-ACCOUNT-ID               
047800         PERFORM 6000-WRITE-TRAN-RECORD THRU 6000-EXIT                    
047900         ADD 1 TO WS-TRANSFERS-POSTED                                     
048000         MOVE 'TRANSFER  '        TO RPT-TXN-TYPE                         
048100         MOVE PST-FROM-ACCT-ID    TO RPT-FROM-ACCT                        
048200         MOVE PST-TO-ACCT-ID      TO RPT-TO-ACCT                          
048300         MOVE PST-AMOUNT          TO RPT-AMOUNT                           
048400         MOVE WS-FROM-NEW-BALANCE TO RPT-NEW-BALANCE                      
048500         WRITE ACCT-PST-RPT-LINE FROM RPT-DETAIL-LINE                     
048600     END-IF.                                                              
048700                                                                          
048800 4000-EXIT.                                                               
048900      EXIT.                                                               
049000                                                                          
049100 6000-WRITE-TRAN-RECORD.                                                  
049200     ADD 1 TO CTL-NEXT-TXN-ID.                                            
049300     MOVE CTL-NEXT-TXN-ID    TO TXN-ID.                                   
049400     MOVE WS-RUN-DATE-8      TO TXN-DATE.                                 
049500     MOVE WS-RUN-TIME-6      TO TXN-TIME.                                 
049600     WRITE TRAN-RECORD.                                                   
049700                                                                          
049800 6000-EXIT.                                                               
049900      EXIT.                                                               
050000                                                                          
050100 0850-REPORT-TOTALS.                                                      
050200     MOVE WS-REQUESTS-READ      TO RPT-TOT-READ.                          
050300     WRITE ACCT-PST-RPT-LINE FROM RPT-TOTALS-LINE1 AFTER 2.               
050400     MOVE WS-DEPOSITS-POSTED    TO RPT-TOT-DEPOSITS.                      
050500     WRITE ACCT-PST-RPT-LINE FROM RPT-TOTALS-LINE2 AFTER 1.               
050600     MOVE WS-WITHDRAWALS-POSTED TO RPT-TOT-WITHDRAWALS.                   
050700     WRITE ACCT-PST-RPT-LINE FROM RPT-TOTALS-LINE3 AFTER 1.               
050800     MOVE WS-TRANSFERS-POSTED   TO RPT-TOT-TRANSFERS.                     
050900     WRITE ACCT-PST-RPT-LINE FROM RPT-TOTALS-LINE4 AFTER 1.               
051000     MOVE WS-REQUESTS-REJECTED  TO RPT-TOT-REJECTED.                      
051100     WRITE ACCT-PST-RPT-LINE FROM RPT-TOTALS-LINE5 AFTER 1.               
051200                                                                          
051300 0850-EXIT.                                                               
051400      EXIT.                                                               
