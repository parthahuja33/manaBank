000100 ***************************************************************          
000200*LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP                       
000300*ALL RIGHTS RESERVED                                                      
000400 ****************************************************************         
000500*PROGRAM:  BKSTMT                                                         
000600*                                                                         
000700*AUTHOR :  D. L. Prentiss                                                 
000800*                                                                         
000900*PRINTS THE ACCOUNT STATEMENT (TRANSACTION HISTORY) FOR EACH              
001000*ACCT-ID ON THE STATEMENT-REQUEST FILE.  THE TRANSACTION LOG IS           
001100*A LINE-SEQUENTIAL APPEND-ONLY FILE WRITTEN OLDEST-FIRST, SO FOR          
001200*EACH REQUESTED ACCOUNT THE MATCHING ROWS ARE LOADED INTO A               
001300*WORK TABLE AND THE TABLE IS THEN WALKED BACKWARDS TO GET                 
001400*MOST-RECENT-FIRST ORDER ON THE PRINTED STATEMENT.  THIS SHOP             
001500*HAS NO SORT VERB LICENSED ON THIS PARTITION - SEE THE ADSORT1            
001600*MEMBER FOR THE SAME BACKWARDS-TABLE IDIOM USED ELSEWHERE.                
001700 ****************************************************************         
001800* CHANGE LOG                                                              
001900 ****************************************************************         
002000*DATE    WHO  TICKET    DESCRIPTION                                       
002100*--------------------------------------------------------------           
002200*05-06-91 DLP  SG-0004  ORIGINAL PROGRAM.                                 
002300*11-30-93 DLP  SG-0140  WS-TXN-TABLE ENLARGED FROM 200 TO 500             
002400*              ENTRIES - HIGH-VOLUME ACCOUNTS WERE TRUNCATING.            
002500*02-09-98 LMO  SG-1997  Y2K REMEDIATION - STATEMENT DATE COLUMN           
002600*              NOW PRINTS FULL 4-DIGIT CCYY.                              
002700*08-15-98 LMO  SG-1997  RAN FULL Y2K TEST DECK T-100 - CLEAN.             
002800*06-14-01 PAV  BR-0825  WS-TXN-TABLE ENLARGED AGAIN, 500 TO 1000          
002900*              ENTRIES - SAME TRUNCATION COMPLAINT AS SG-0140,            
003000*              JUST A BIGGER ACCOUNT THIS TIME.                           
003100*05-02-03 LMO  SG-2415  RAN STATEMENT TEST DECK T-101 AGAINST THE         
003200*              ENLARGED TABLE - CLEAN.                                    
003300 ****************************************************************         
003400                                                                          
003500 IDENTIFICATION DIVISION.                                                 
003600 PROGRAM-ID.    BKSTMT.                                                   
003700 AUTHOR.        D. L. PRENTISS.                                           
003800 INSTALLATION.  THE SYSTEMS GROUP.                                        
003900 DATE-WRITTEN.  MAY 1991.                                                 
004000 DATE-COMPILED.                                                           
004100 SECURITY.      NON-CONFIDENTIAL.                                         
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-370.                                                
004600 OBJECT-COMPUTER. IBM-370.                                                
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900                                                                          
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT STMT-REQ-FILE ASSIGN TO STMTREQ                               
005300         ORGANIZATION IS SEQUENTIAL                                       
005400         FILE STATUS  IS WS-STMTREQ-STATUS.                               
005500                                                                          
005600     SELECT ACCT-MSTR-FILE ASSIGN TO ACCTMSTR                             
005700         ORGANIZATION IS RELATIVE                                         
005800         ACCESS MODE  IS RANDOM                                           
005900         RELATIVE KEY IS WS-ACCT-RELKEY                                   
006000         FILE STATUS  IS WS-ACCTMSTR-STATUS.                              
006100                                                                          
006200     SELECT CUST-MSTR-FILE ASSIGN TO CUSTMSTR                             
006300         ORGANIZATION IS RELATIVE                                         
006400         ACCESS MODE  IS RANDOM                                           
006500         RELATIVE KEY IS WS-CUST-RELKEY                                   
006600         FILE STATUS  IS WS-CUSTMSTR-STATUS.                              
006700                                                                          
006800     SELECT TRAN-LOG-FILE ASSIGN TO TRANLOG                               
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000         FILE STATUS  IS WS-TRANLOG-STATUS.                               
007100                                                                          
007200     SELECT STMT-RPT ASSIGN TO ACCTSTMT                                   
007300         FILE STATUS  IS WS-RPT-STATUS.                                   
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700                                                                          
007800*STATEMENT REQUEST RECORD - ONE ACCT-ID PER LINE.                         
007900 FD  STMT-REQ-FILE                                                        
008000     RECORDING MODE IS F.                                                 
008100 01  STMT-REQUEST.                                                        
008200     05  STR-ACCT-ID             PIC 9(09).                               
008300     05  FILLER                  PIC X(71).                               
008400                                                                          
008500 FD  ACCT-MSTR-FILE.                                                      
008600 COPY ACCTCOPY.                                                           
008700                                                                          
008800 FD  CUST-MSTR-FILE.                                                      
008900 COPY CUSTCOPY.                                                           
009000                                                                          
009100 FD  TRAN-LOG-FILE.                                                       
009200 COPY TRANCOPY.                                                           
009300                                                                          
009400 FD  STMT-RPT                                                             
009500     RECORDING MODE IS F.                                                 
009600 01  STMT-RPT-LINE               PIC X(132).                              
009700                                                                          
009800 WORKING-STORAGE SECTION.                                                 
009900                                                                          
010000 COPY WSDTCOPY.                                                           
010100                                                                          
010200*WORK TABLE HOLDING ONE ACCOUNT'S TRANSACTION ROWS WHILE THE              
010300*TRANLOG FILE IS SWEPT - LOADED OLDEST-FIRST, PRINTED BACKWARDS.          
010400 01  WS-TXN-TABLE.                                                        
010500     05  WS-TXN-ENTRY OCCURS 1000 TIMES                                   
010600                      INDEXED BY WS-TXN-IDX.                              
010700         10  WS-TE-TYPE          PIC X(10).                               
010800         10  WS-TE-AMOUNT        PIC S9(13)V99 COMP-3.                    
010900         10  WS-TE-BAL-AFTER PIC S9(13)V99 COMP-3.                        
011000         10  WS-TE-DESCRIPTION   PIC X(40).                               
011100         10  WS-TE-DATE          PIC 9(08).                               
011200         10  WS-TE-TIME          PIC 9(06).                               
011300                                                                          
011400*SCALAR WORK FIELDS CARRIED AS 77-LEVELS PER HOUSE HABIT - SEE            
011500*WRKSFINL FOR THE SAME STYLE (SUB1/SUB2/FILE-STATUS/TEST-STATUS).         
011600 77  WS-STMTREQ-STATUS           PIC X(02) VALUE SPACES.                  
011700 77  WS-ACCTMSTR-STATUS          PIC X(02) VALUE SPACES.                  
011800 77  WS-CUSTMSTR-STATUS          PIC X(02) VALUE SPACES.                  
011900 77  WS-TRANLOG-STATUS           PIC X(02) VALUE SPACES.                  
012000 77  WS-RPT-STATUS               PIC X(02) VALUE SPACES.                  
012100                                                                          
012200 77  WS-STMTREQ-EOF              PIC X(01) VALUE 'N'.                     
012300     88  STMTREQ-EOF                 VALUE 'Y'.                           
012400 77  WS-TRANLOG-EOF              PIC X(01) VALUE 'N'.                     
012500     88  TRANLOG-EOF                 VALUE 'Y'.                           
012600 77  WS-ACCT-FOUND-SW            PIC X(01) VALUE 'N'.                     
012700     88  ACCT-WAS-FOUND              VALUE 'Y'.                           
012800                                                                          
012900 77  WS-ACCT-RELKEY              PIC 9(09) COMP.                          
013000 77  WS-CUST-RELKEY              PIC 9(09) COMP.                          
013100                                                                          
013200 77  WS-TXN-COUNT                PIC S9(05) COMP-3 VALUE +0.              
013300 77  WS-STMTS-PRINTED            PIC S9(09) COMP-3 VALUE +0.              
013400 77  WS-STMTS-NOTFOUND           PIC S9(09) COMP-3 VALUE +0.              
013500 77  WS-PRINT-SUB                PIC S9(05) COMP VALUE +0.                
013600                                                                          
013700 01  RPT-HEADER1.                                                         
013800     05  FILLER                  PIC X(20)                                
013900              VALUE 'ACCOUNT STATEMENT'.                                  
014000     05  FILLER                  PIC X(20)                                
014100              VALUE '  ACCOUNT NUMBER: '.                                 
014200     05  RPT-HDR-ACCT-NUMBER     PIC X(20).                               
014300     05  FILLER                  PIC X(72) VALUE SPACES.                  
014400                                                                          
014500 01  RPT-HEADER2.                                                         
014600     05  FILLER                  PIC X(20)                                
014700              VALUE 'ACCOUNT HOLDER: '.                                   
014800     05  RPT-HDR-CUST-NAME       PIC X(60).                               
014900     05  FILLER                  PIC X(52) VALUE SPACES.                  
015000                                                                          
015100 01  RPT-COLUMN-HEADS.                                                    
015200     05  FILLER                  PIC X(10) VALUE 'DATE'.                  
015300     05  FILLER                  PIC X(09) VALUE 'TIME'.                  
015400     05  FILLER                  PIC X(11) VALUE 'TYPE'.                  
015500     05  FILLER                  PIC X(16) VALUE 'AMOUNT'.                
015600     05  FILLER                  PIC X(16) VALUE 'BALANCE AFTER'.         
015700     05  FILLER                  PIC X(40) VALUE 'DESCRIPTION'.           
015800     05  FILLER                  PIC X(30) VALUE SPACES.                  
015900                                                                          
016000 01  RPT-DETAIL-LINE.                                                     
016100     05  RPT-DATE                PIC X(10).                               
016200     05  FILLER                  PIC X(01) VALUE SPACES.                  
016300     05  RPT-TIME                PIC X(08).                               
016400     05  FILLER                  PIC X(01) VALUE SPACES.                  
016500     05  RPT-TYPE                PIC X(10).                               
016600     05  FILLER                  PIC X(01) VALUE SPACES.                  
016700     05  RPT-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99.                      
016800     05  FILLER                  PIC X(01) VALUE SPACES.                  
016900     05  RPT-BALANCE-AFTER       PIC ZZZ,ZZZ,ZZ9.99.                      
017000     05  FILLER                  PIC X(01) VALUE SPACES.                  
017100     05  RPT-DESCRIPTION         PIC X(40).                               
017200     05  FILLER                  PIC X(12) VALUE SPACES.                  
017300                                                                          
017400 01  RPT-DATE-R REDEFINES RPT-DATE.                                       
017500     05  RPT-DATE-CCYY           PIC X(04).                               
017600     05  FILLER                  PIC X(01) VALUE '-'.                     
017700     05  RPT-DATE-MM             PIC X(02).                               
017800     05  FILLER                  PIC X(01) VALUE '-'.                     
017900     05  RPT-DATE-DD             PIC X(02).                               
018000                                                                          
018100 01  RPT-TIME-R REDEFINES RPT-TIME.                                       
018200     05  RPT-TIME-HH             PIC X(02).                               
018300     05  FILLER                  PIC X(01) VALUE ':'.                     
018400     05  RPT-TIME-MN             PIC X(02).                               
018500     05  FILLER                  PIC X(01) VALUE ':'.                     
018600     05  RPT-TIME-SS             PIC X(02).                               
018700                                                                          
018800 01  RPT-NOTFOUND-LINE.                                                   
018900     05  RPT-NF-ACCT-ID          PIC ZZZZZZZZ9.                           
019000     05  FILLER                  PIC X(02) VALUE SPACES.                  
019100     05  FILLER                  PIC X(30)                                
019200              VALUE 'ACCOUNT NOT ON FILE'.                                
019300     05  FILLER                  PIC X(89) VALUE SPACES.                  
019400                                                                          
019500 ***************************************************************          
019600 PROCEDURE DIVISION.                                                      
019700 ***************************************************************          
019800                                                                          
019900 0000-MAIN.                                                               
020000     PERFORM 0700-OPEN-FILES      THRU 0700-EXIT.                         
020100     PERFORM 0710-READ-STMTREQ    THRU 0710-EXIT.                         
020200     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT                          
020300             UNTIL STMTREQ-EOF.                                           
020400     PERFORM 0790-CLOSE-FILES     THRU 0790-EXIT.                         
020500     GOBACK.                                                              
020600                                                                          
020700 0000-EXIT.                                                               
020800      EXIT.                                                               
020900                                                                          
021000 0700-OPEN-FILES.                                                         
021100     OPEN INPUT  STMT-REQ-FILE                                            
021200                 ACCT-MSTR-FILE                                           
021300                 CUST-MSTR-FILE                                           
021400          OUTPUT STMT-RPT.                                                
021500                                                                          
021600 0700-EXIT.                                                               
021700      EXIT.                                                               
021800                                                                          
021900 0710-READ-STMTREQ.                                                       
022000     READ STMT-REQ-FILE                                                   
022100          AT END MOVE 'Y' TO WS-STMTREQ-EOF                               
022200     END-READ.                                                            
022300                                                                          
022400 0710-EXIT.                                                               
022500      EXIT.                                                               
022600                                                                          
022700 0790-CLOSE-FILES.                                                        
022800     CLOSE STMT-REQ-FILE                                                  
022900           ACCT-MSTR-FILE                                                 
023000           CUST-MSTR-FILE                                                 
023100           STMT-RPT.                                                      
023200                                                                          
023300 0790-EXIT.                                                               
023400      EXIT.                                                               
023500                                                                          
023600 1000-PROCESS-REQUEST.                                                    
023700     MOVE 'N' TO WS-ACCT-FOUND-SW.                                        
023800     MOVE STR-ACCT-ID        TO WS-ACCT-RELKEY.                           
023900     READ ACCT-MSTR-FILE                                                  
024000          INVALID KEY                                                     
024100          MOVE 'N' TO WS-ACCT-FOUND-SW                                    
024200          NOT INVALID KEY                                                 
024300          MOVE 'Y' TO WS-ACCT-FOUND-SW                                    
024400     END-READ.                                                            
024500     IF ACCT-WAS-FOUND                                                    
024600         MOVE ACCT-CUSTOMER-ID   TO WS-CUST-RELKEY                        
024700         READ CUST-MSTR-FILE                                              
024800              INVALID KEY                                                 
024900              MOVE SPACES TO CUST-FULL-NAME                               
025000         END-READ                                                         
025100         PERFORM 2000-LOAD-TXN-TABLE  THRU 2000-EXIT                      
025200         PERFORM 3000-PRINT-STATEMENT THRU 3000-EXIT                      
025300         ADD 1 TO WS-STMTS-PRINTED                                        
025400     ELSE                                                                 
025500         ADD 1 TO WS-STMTS-NOTFOUND                                       
025600         MOVE STR-ACCT-ID        TO RPT-NF-ACCT-ID                        
025700         WRITE STMT-RPT-LINE FROM RPT-NOTFOUND-LINE                       
025800                AFTER TOP-OF-FORM                                         
025900     END-IF.                                                              
026000     PERFORM 0710-READ-STMTREQ THRU 0710-EXIT.                            
026100                                                                          
026200 1000-EXIT.                                                               
026300      EXIT.                                                               
026400                                                                          
026500*OPENS TRANLOG FRESH FOR EACH REQUESTED ACCOUNT AND KEEPS ONLY            
026600*THE ROWS FOR STR-ACCT-ID - THE LOG IS SHARED BY EVERY ACCOUNT.           
026700 2000-LOAD-TXN-TABLE.                                                     
026800     MOVE ZERO TO WS-TXN-COUNT.                                           
026900     MOVE 'N'  TO WS-TRANLOG-EOF.                                         
027000     OPEN INPUT TRAN-LOG-FILE.                                            
027100     PERFORM 2100-READ-TRANLOG THRU 2100-EXIT.                            
027200     PERFORM 2200-KEEP-TRANLOG THRU 2200-EXIT                             
027300             UNTIL TRANLOG-EOF.                                           
027400     CLOSE TRAN-LOG-FILE.                                                 
027500                                                                          
027600 2000-EXIT.                                                               
027700      EXIT.                                                               
027800                                                                          
027900 2100-READ-TRANLOG.                                                       
028000     READ TRAN-LOG-FILE                                                   
028100          AT END MOVE 'Y' TO WS-TRANLOG-EOF                               
028200     END-READ.                                                            
028300                                                                          
028400 2100-EXIT.                                                               
028500      EXIT.                                                               
028600                                                                          
028700 2200-KEEP-TRANLOG.                                                       
028800     IF TXN-ACCOUNT-ID = STR-ACCT-ID                                      
028900        AND WS-TXN-COUNT < 1000                                           
029000         ADD 1 TO WS-TXN-COUNT                                            
029100         SET WS-TXN-IDX TO WS-TXN-COUNT                                   
029200         MOVE TXN-TYPE           TO WS-TE-TYPE(WS-TXN-IDX)                
029300         MOVE TXN-AMOUNT         TO WS-TE-AMOUNT(WS-TXN-IDX)              
029400         MOVE TXN-BALANCE-AFTER                                           
029500                                 TO WS-TE-BAL-AFTER(WS-TXN-IDX)           
029600         MOVE TXN-DESCRIPTION    TO WS-TE-DESCRIPTION(WS-TXN-IDX)         
029700         MOVE TXN-DATE           TO WS-TE-DATE(WS-TXN-IDX)                
029800         MOVE TXN-TIME           TO WS-TE-TIME(WS-TXN-IDX)                
029900     END-IF.                                                              
030000     PERFORM 2100-READ-TRANLOG THRU 2100-EXIT.                            
030100                                                                          
030200 2200-EXIT.                                                               
030300      EXIT.                                                               
030400                                                                          
030500*BACKWARDS PERFORM VARYING GIVES MOST-RECENT-FIRST ORDER WITHOUT          
030600*A SORT VERB - THE TABLE WAS LOADED IN THE LOG'S NATURAL (OLDEST          
030700*FIRST) ORDER, SO THE LAST ENTRY LOADED IS THE NEWEST.                    
030800 3000-PRINT-STATEMENT.                                                    
030900     MOVE ACCT-NUMBER    TO RPT-HDR-ACCT-NUMBER.                          
031000     WRITE STMT-RPT-LINE FROM RPT-HEADER1 AFTER TOP-OF-FORM.              
031100     MOVE CUST-FULL-NAME TO RPT-HDR-CUST-NAME.                            
031200     WRITE STMT-RPT-LINE FROM RPT-HEADER2 AFTER 1.                        
031300     WRITE STMT-RPT-LINE FROM RPT-COLUMN-HEADS AFTER 2.                   
031400     PERFORM 3100-PRINT-ONE-DETAIL THRU 3100-EXIT                         
031500             VARYING WS-PRINT-SUB FROM WS-TXN-COUNT BY -1                 
031600             UNTIL WS-PRINT-SUB < 1.                                      
031700                                                                          
031800 3000-EXIT.                                                               
031900      EXIT.                                                               
032000                                                                          
032100 3100-PRINT-ONE-DETAIL.                                                   
032200     SET WS-TXN-IDX TO WS-PRINT-SUB.                                      
032300     MOVE WS-TE-DATE(WS-TXN-IDX)     TO WS-RUN-DATE-8.                    
032400     MOVE WS-RUN-DATE-8-CCYY         TO RPT-DATE-CCYY.                    
032500     MOVE WS-RUN-DATE-8-MM           TO RPT-DATE-MM.                      
032600     MOVE WS-RUN-DATE-8-DD           TO RPT-DATE-DD.                      
032700     MOVE WS-TE-TIME(WS-TXN-IDX)     TO WS-RUN-TIME-6.                    
032800     MOVE WS-RUN-TIME-6-HH           TO RPT-TIME-HH.                      
032900     MOVE WS-RUN-TIME-6-MN           TO RPT-TIME-MN.                      
033000     MOVE WS-RUN-TIME-6-SS           TO RPT-TIME-SS.                      
033100     MOVE WS-TE-TYPE(WS-TXN-IDX)     TO RPT-TYPE.                         
033200     MOVE WS-TE-AMOUNT(WS-TXN-IDX)   TO RPT-AMOUNT.                       
033300     MOVE WS-TE-BAL-AFTER(WS-TXN-IDX)                                     
033400                                     TO RPT-BALANCE-AFTER.                
033500     MOVE WS-TE-DESCRIPTION(WS-TXN-IDX) TO RPT-DESCRIPTION.               
033600     WRITE STMT-RPT-LINE FROM RPT-DETAIL-LINE AFTER 1.                    
033700                                                                          
033800 3100-EXIT.                                                               
033900      EXIT.                                                               
